000100*****************************************************************
000200*    PROGRAM     - ALRT6000
000300*    DESCRIPTION - SCANS THE ITEM MASTER AND WRITES NEW STOCK
000400*                  ALERT RECORDS TO THE ALERT FILE FOR ITEMS THAT
000500*                  HAVE RUN LOW OR ARE ABOUT TO EXPIRE.  AN ITEM
000600*                  ALREADY CARRYING A LIVE (ACTIVE) ALERT OF THE
000700*                  SAME KIND IS NOT ALERTED AGAIN.  RUN NIGHTLY
000800*                  AFTER ORDP3000, ORDC4000 AND TRNP5000 HAVE ALL
000900*                  POSTED THE DAY'S STOCK MOVEMENT.
001000*    MAINTENANCE -
001100*    04/14/03  LDW  ORIGINAL PROGRAM FOR THE STOCK ALERT PROJECT,
001200*                   TICKET IS-0506.  TWO SORT/MERGE PASSES OVER
001300*                   THE ITEM MASTER, BUILT ON THE SAME SORT
001400*                   TECHNIQUE AS THE RECEIPT-POSTING JOB -- AN
001500*                   INPUT PROCEDURE FILTERS AND RELEASES, AN
001600*                   OUTPUT PROCEDURE MERGES THE SORTED STREAM
001700*                   AGAINST THE MASTER.
001800*    04/28/03  LDW  EXPIRY HORIZON NOW COMES FROM DATE7000 INSTEAD
001900*                   OF A HAND-FIGURED "TODAY PLUS 30" -- CENTURY
002000*                   ROLLOVER AT THE TURN OF A MONTH WAS COMPUTED
002100*                   WRONG BY HAND IN TESTING, TICKET IS-0506
002200*                   (FOLLOW-UP).
002300*    08/11/03  MBC  900-TERMINATE-RUN NOW CHECKS FOR A FATAL I/O
002400*                   ERROR AND ROUTES TO 999-ABNORMAL-STOP WITH A
002500*                   NONZERO RETURN CODE INSTEAD OF CLOSING OUT
002600*                   LOOKING LIKE A CLEAN RUN, TICKET IS-0519.
002700*****************************************************************
002800        IDENTIFICATION DIVISION.
002900*-----------------------------------------------------------------
003000        PROGRAM-ID.    ALRT6000.
003100        AUTHOR.        L D WALSH.
003200        INSTALLATION.  MIDLAND WAREHOUSE SUPPLY CO. - DATA PROCESSING.
003300        DATE-WRITTEN.  APRIL 2003.
003400        DATE-COMPILED.
003500        SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003600*-----------------------------------------------------------------
003700        ENVIRONMENT DIVISION.
003800*-----------------------------------------------------------------
003900        CONFIGURATION SECTION.
004000*
004100        SPECIAL-NAMES.
004200            C01 IS TOP-OF-FORM
004300            UPSI-0 IS WS-TRACE-SWITCH-ON
004400            CLASS UPPER-CASE-LETTERS IS "A" THRU "Z".
004500*
004600        INPUT-OUTPUT SECTION.
004700*
004800        FILE-CONTROL.
004900*
005000            SELECT ITEMMST  ASSIGN TO "ITEMMST"
005100                            ORGANIZATION IS RELATIVE
005200                            ACCESS IS SEQUENTIAL
005300                            RELATIVE KEY IS WS-ITEM-RR-NUMBER
005400                            FILE STATUS IS WS-ITEMMST-STATUS.
005500*
005600            SELECT ALERTFL  ASSIGN TO "ALERTFL"
005700                            ORGANIZATION IS LINE SEQUENTIAL
005800                            FILE STATUS IS WS-ALERTFL-STATUS.
005900*
006000            SELECT LOWWK    ASSIGN TO "LOWWK".
006100*
006200            SELECT EXPWK    ASSIGN TO "EXPWK".
006300*
006400        DATA DIVISION.
006500*-----------------------------------------------------------------
006600        FILE SECTION.
006700*
006800        FD  ITEMMST.
006900*
007000        01  ITEM-MASTER-AREA            PIC X(150).
007100*
007200        FD  ALERTFL.
007300*
007400        01  ALERT-FILE-AREA             PIC X(170).
007500*
007600        SD  LOWWK.
007700*
007800        01  LOW-STOCK-SORT-RECORD.
007900            05  SW-LOW-ITEM-ID          PIC 9(09).
008000            05  FILLER                  PIC X(02).
008100*
008200        SD  EXPWK.
008300*
008400        01  EXPIRY-SORT-RECORD.
008500            05  SW-EXP-ITEM-ID          PIC 9(09).
008600            05  FILLER                  PIC X(02).
008700*
008800        WORKING-STORAGE SECTION.
008900*---  SET ON A FATAL I/O ERROR SO 900-TERMINATE-RUN ROUTES TO THE  -
009000*---  ABEND PARAGRAPH INSTEAD OF CLOSING OUT AS A NORMAL RUN.      -
009100        77  WS-FATAL-ERROR-SWITCH               PIC X  VALUE "N".
009200            88  WS-FATAL-ERROR-OCCURRED                VALUE "Y".
009300*
009400*-----------------------------------------------------------------
009500        01  WS-SWITCHES.
009600            05  WS-ALERTFL-EOF-SWITCH            PIC X  VALUE "N".
009700                88  WS-ALERTFL-EOF                       VALUE "Y".
009800            05  WS-ITEMMST-EOF-SWITCH             PIC X  VALUE "N".
009900                88  WS-ITEMMST-EOF                        VALUE "Y".
010000            05  WS-SUPPRESSION-EOF-SWITCH         PIC X  VALUE "N".
010100                88  WS-SUPPRESSION-EOF                    VALUE "Y".
010200            05  WS-ALREADY-ALERTED-SWITCH         PIC X  VALUE "N".
010300                88  WS-ALREADY-ALERTED                    VALUE "Y".
010400            05  FILLER                            PIC X  VALUE SPACE.
010500*
010600        01  WS-FILE-STATUS-FIELDS.
010700            05  WS-ITEMMST-STATUS       PIC X(02).
010800                88  WS-ITEMMST-OK               VALUE "00".
010900            05  WS-ALERTFL-STATUS       PIC X(02).
011000                88  WS-ALERTFL-OK                VALUE "00".
011100            05  FILLER                  PIC X(01).
011200*
011300        01  WS-COUNTERS-AND-SUBSCRIPTS.
011400            05  WS-ITEM-RR-NUMBER            PIC 9(09)  COMP VALUE ZERO.
011500            05  WS-HIGHEST-ALERT-ID          PIC 9(09)  COMP VALUE ZERO.
011600            05  WS-NEXT-ALERT-ID             PIC 9(09)  COMP VALUE ZERO.
011700            05  WS-LOW-STOCK-ALERT-COUNT     PIC S9(07) COMP VALUE ZERO.
011800            05  WS-EXPIRY-ALERT-COUNT        PIC S9(07) COMP VALUE ZERO.
011900            05  WS-TOTAL-ALERT-COUNT         PIC S9(07) COMP VALUE ZERO.
012000            05  WS-DAYS-TO-HORIZON           PIC S9(05) COMP VALUE +30.
012100            05  FILLER                       PIC X(01).
012200*
012300        01  WS-ZERO-DATE-FOR-CALL            PIC 9(08) VALUE ZERO.
012400*
012500* ---  ITEM MASTER WORKING COPY, SEQUENTIAL BY ITEM ID  ---
012600        01  ITEM-MASTER-RECORD.
012700            COPY ITEMMST.
012800        01  ITEM-MASTER-DUMP REDEFINES ITEM-MASTER-RECORD.
012900            05  FILLER                   PIC X(150).
013000*
013100* ---  EXISTING ALERT RECORD, READ BACK DURING BOTH SORT PASSES  --
013200        01  WS-OLD-ALERT-RECORD.
013300            COPY ALRTMST.
013400*
013500* ---  NEW ALERT RECORD, BUILT AND WRITTEN IN EITHER PASS  ---
013600        01  WS-NEW-ALERT-RECORD.
013700            COPY ALRTMST.
013800        01  WS-NEW-ALERT-DUMP REDEFINES WS-NEW-ALERT-RECORD.
013900            05  FILLER                   PIC X(170).
014000*
014100* ---  EXPIRY ALERT HORIZON -- TODAY PLUS 30 DAYS, FROM DATE7000  -
014200        01  WS-EXPIRY-HORIZON-DATE       PIC 9(08).
014300        01  WS-EXPIRY-HORIZON-DATE-X REDEFINES WS-EXPIRY-HORIZON-DATE
014400                                         PIC X(08).
014500*
014600* ---  NUMERIC-EDITED WORK FIELDS FOR THE ALERT MESSAGE TEXT  ---
014700        01  WS-MESSAGE-WORK-AREA.
014800            05  WS-CURRENT-STOCK-EDIT   PIC ---,---,--9.
014900            05  WS-MINIMUM-STOCK-EDIT   PIC ---,---,--9.
015000            05  FILLER                  PIC X(01).
015100*
015200        PROCEDURE DIVISION.
015300*-----------------------------------------------------------------
015400        000-GENERATE-STOCK-ALERTS.
015500*
015600            PERFORM 050-INITIALIZE-RUN THRU 050-EXIT.
015700            SORT LOWWK
015800                ON ASCENDING KEY SW-LOW-ITEM-ID
015900                INPUT PROCEDURE IS 200-BUILD-LOW-STOCK-SUPPRESSION
016000                OUTPUT PROCEDURE IS 300-EMIT-LOW-STOCK-ALERTS.
016100            SORT EXPWK
016200                ON ASCENDING KEY SW-EXP-ITEM-ID
016300                INPUT PROCEDURE IS 500-BUILD-EXPIRY-SUPPRESSION
016400                OUTPUT PROCEDURE IS 600-EMIT-EXPIRY-ALERTS.
016500            PERFORM 900-TERMINATE-RUN THRU 900-EXIT.
016600            STOP RUN.
016700*
016800        050-INITIALIZE-RUN.
016900*
017000            CALL "DATE7000" USING WS-ZERO-DATE-FOR-CALL
017100                                   WS-DAYS-TO-HORIZON
017200                                   WS-EXPIRY-HORIZON-DATE.
017300            IF WS-TRACE-SWITCH-ON
017400                DISPLAY "ALRT6000 - EXPIRY HORIZON IS "
017500                    WS-EXPIRY-HORIZON-DATE
017600            END-IF.
017700        050-EXIT.
017800            EXIT.
017900*
018000*-----------------------------------------------------------------
018100*    PASS 1 -- LOW STOCK.  INPUT PROCEDURE READS THE WHOLE ALERT
018200*    FILE ONCE, NOTING THE HIGHEST ALERT-ID SEEN (SO BOTH PASSES
018300*    CONTINUE NUMBERING FROM THE SAME POINT) AND RELEASING ONLY
018400*    THE ACTIVE LOW-STOCK ALERTS AS THE SUPPRESSION KEY STREAM.
018500*-----------------------------------------------------------------
018600        200-BUILD-LOW-STOCK-SUPPRESSION.
018700*
018800            OPEN INPUT ALERTFL.
018900            MOVE "N" TO WS-ALERTFL-EOF-SWITCH.
019000            PERFORM 210-READ-OLD-ALERT-RECORD
019100                UNTIL WS-ALERTFL-EOF.
019200            CLOSE ALERTFL.
019300*
019400        210-READ-OLD-ALERT-RECORD.
019500*
019600            READ ALERTFL INTO WS-OLD-ALERT-RECORD
019700                AT END
019800                    MOVE "Y" TO WS-ALERTFL-EOF-SWITCH.
019900            IF NOT WS-ALERTFL-EOF
020000                IF AL-ALERT-ID > WS-HIGHEST-ALERT-ID
020100                    MOVE AL-ALERT-ID TO WS-HIGHEST-ALERT-ID
020200                END-IF
020300                IF AL-STATUS-ACTIVE AND AL-TYPE-LOW-STOCK
020400                    MOVE AL-ITEM-ID TO SW-LOW-ITEM-ID
020500                    RELEASE LOW-STOCK-SORT-RECORD
020600                END-IF
020700            END-IF.
020800*
020900*-----------------------------------------------------------------
021000*    OUTPUT PROCEDURE -- BALANCE-LINE MERGE OF THE SORTED
021100*    SUPPRESSION STREAM AGAINST A FRESH SEQUENTIAL PASS OF THE
021200*    ITEM MASTER.  ANY ACTIVE ITEM AT OR BELOW ITS MINIMUM WITH NO
021300*    MATCHING SUPPRESSION ENTRY GETS A NEW LOW-STOCK ALERT.
021400*-----------------------------------------------------------------
021500        300-EMIT-LOW-STOCK-ALERTS.
021600*
021700            MOVE WS-HIGHEST-ALERT-ID TO WS-NEXT-ALERT-ID.
021800            OPEN INPUT  ITEMMST.
021900            OPEN EXTEND ALERTFL.
022000            MOVE "N" TO WS-ITEMMST-EOF-SWITCH.
022100            MOVE "N" TO WS-SUPPRESSION-EOF-SWITCH.
022200            PERFORM 310-RETURN-LOW-STOCK-SUPPRESSION.
022300            PERFORM 320-READ-NEXT-ITEM.
022400            PERFORM 330-PROCESS-ONE-ITEM-FOR-LOW-STOCK
022500                UNTIL WS-ITEMMST-EOF.
022600            CLOSE ITEMMST.
022700            CLOSE ALERTFL.
022800*
022900        310-RETURN-LOW-STOCK-SUPPRESSION.
023000*
023100            RETURN LOWWK INTO LOW-STOCK-SORT-RECORD
023200                AT END
023300                    MOVE "Y" TO WS-SUPPRESSION-EOF-SWITCH
023400                    MOVE HIGH-VALUE TO SW-LOW-ITEM-ID.
023500*
023600        320-READ-NEXT-ITEM.
023700*
023800            READ ITEMMST INTO ITEM-MASTER-RECORD
023900                AT END
024000                    MOVE "Y" TO WS-ITEMMST-EOF-SWITCH.
024100*
024200        330-PROCESS-ONE-ITEM-FOR-LOW-STOCK.
024300*
024400            PERFORM 310-RETURN-LOW-STOCK-SUPPRESSION
024500                UNTIL WS-SUPPRESSION-EOF
024600                   OR SW-LOW-ITEM-ID >= IM-ITEM-ID.
024700            MOVE "N" TO WS-ALREADY-ALERTED-SWITCH.
024800            IF NOT WS-SUPPRESSION-EOF
024900                        AND SW-LOW-ITEM-ID = IM-ITEM-ID
025000                MOVE "Y" TO WS-ALREADY-ALERTED-SWITCH
025100            END-IF.
025200            IF      IM-ITEM-ACTIVE
025300                AND IM-CURRENT-STOCK <= IM-MINIMUM-STOCK
025400                AND NOT WS-ALREADY-ALERTED
025500                PERFORM 350-WRITE-LOW-STOCK-ALERT
025600            END-IF.
025700            PERFORM 320-READ-NEXT-ITEM.
025800*
025900        350-WRITE-LOW-STOCK-ALERT.
026000*
026100            ADD 1 TO WS-NEXT-ALERT-ID.
026200            MOVE WS-NEXT-ALERT-ID  TO AL-ALERT-ID.
026300            MOVE IM-ITEM-ID        TO AL-ITEM-ID.
026400            MOVE "LOW_STOCK"       TO AL-ALERT-TYPE.
026500            MOVE "ACTIVE"          TO AL-ALERT-STATUS.
026600            MOVE IM-CURRENT-STOCK  TO WS-CURRENT-STOCK-EDIT.
026700            MOVE IM-MINIMUM-STOCK  TO WS-MINIMUM-STOCK-EDIT.
026800            MOVE SPACE TO AL-ALERT-MESSAGE.
026900            STRING IM-ITEM-NAME DELIMITED BY SPACE
027000                   " IS LOW ON STOCK -- ON HAND " DELIMITED BY SIZE
027100                   WS-CURRENT-STOCK-EDIT DELIMITED BY SIZE
027200                   ", MINIMUM " DELIMITED BY SIZE
027300                   WS-MINIMUM-STOCK-EDIT DELIMITED BY SIZE
027400                   INTO AL-ALERT-MESSAGE
027500            END-STRING.
027600            WRITE ALERT-FILE-AREA FROM WS-NEW-ALERT-RECORD.
027700            IF NOT WS-ALERTFL-OK
027800                DISPLAY "ALRT6000 - WRITE ERROR ON ALERTFL, STATUS "
027900                    WS-ALERTFL-STATUS
028000                MOVE "Y" TO WS-FATAL-ERROR-SWITCH
028100                GO TO 900-TERMINATE-RUN
028200            END-IF.
028300            ADD 1 TO WS-LOW-STOCK-ALERT-COUNT.
028400*
028500*-----------------------------------------------------------------
028600*    PASS 2 -- EXPIRY.  SAME SHAPE AS PASS 1, SUPPRESSION KEYED ON
028700*    EXPIRY_APPROACHING INSTEAD OF LOW_STOCK.  THE ALERT FILE IS
028800*    READ AGAIN HERE BECAUSE THE LOW-STOCK ALERTS WRITTEN IN PASS 1
028900*    ARE NOW PART OF IT, WHICH IS HARMLESS -- THEY ARE NEVER THE
029000*    EXPIRY_APPROACHING TYPE THIS PASS SUPPRESSES ON.
029100*-----------------------------------------------------------------
029200        500-BUILD-EXPIRY-SUPPRESSION.
029300*
029400            OPEN INPUT ALERTFL.
029500            MOVE "N" TO WS-ALERTFL-EOF-SWITCH.
029600            PERFORM 510-READ-OLD-ALERT-RECORD
029700                UNTIL WS-ALERTFL-EOF.
029800            CLOSE ALERTFL.
029900*
030000        510-READ-OLD-ALERT-RECORD.
030100*
030200            READ ALERTFL INTO WS-OLD-ALERT-RECORD
030300                AT END
030400                    MOVE "Y" TO WS-ALERTFL-EOF-SWITCH.
030500            IF NOT WS-ALERTFL-EOF
030600                IF AL-STATUS-ACTIVE AND AL-TYPE-EXPIRY-APPROACHING
030700                    MOVE AL-ITEM-ID TO SW-EXP-ITEM-ID
030800                    RELEASE EXPIRY-SORT-RECORD
030900                END-IF
031000            END-IF.
031100*
031200        600-EMIT-EXPIRY-ALERTS.
031300*
031400            OPEN INPUT  ITEMMST.
031500            OPEN EXTEND ALERTFL.
031600            MOVE "N" TO WS-ITEMMST-EOF-SWITCH.
031700            MOVE "N" TO WS-SUPPRESSION-EOF-SWITCH.
031800            PERFORM 610-RETURN-EXPIRY-SUPPRESSION.
031900            PERFORM 320-READ-NEXT-ITEM.
032000            PERFORM 630-PROCESS-ONE-ITEM-FOR-EXPIRY
032100                UNTIL WS-ITEMMST-EOF.
032200            CLOSE ITEMMST.
032300            CLOSE ALERTFL.
032400*
032500        610-RETURN-EXPIRY-SUPPRESSION.
032600*
032700            RETURN EXPWK INTO EXPIRY-SORT-RECORD
032800                AT END
032900                    MOVE "Y" TO WS-SUPPRESSION-EOF-SWITCH
033000                    MOVE HIGH-VALUE TO SW-EXP-ITEM-ID.
033100*
033200        630-PROCESS-ONE-ITEM-FOR-EXPIRY.
033300*
033400            PERFORM 610-RETURN-EXPIRY-SUPPRESSION
033500                UNTIL WS-SUPPRESSION-EOF
033600                   OR SW-EXP-ITEM-ID >= IM-ITEM-ID.
033700            MOVE "N" TO WS-ALREADY-ALERTED-SWITCH.
033800            IF NOT WS-SUPPRESSION-EOF
033900                        AND SW-EXP-ITEM-ID = IM-ITEM-ID
034000                MOVE "Y" TO WS-ALREADY-ALERTED-SWITCH
034100            END-IF.
034200            IF      IM-ITEM-ACTIVE
034300                AND NOT IM-NO-EXPIRY-DATE
034400                AND IM-EXPIRY-DATE <= WS-EXPIRY-HORIZON-DATE
034500                AND NOT WS-ALREADY-ALERTED
034600                PERFORM 650-WRITE-EXPIRY-ALERT
034700            END-IF.
034800            PERFORM 320-READ-NEXT-ITEM.
034900*
035000        650-WRITE-EXPIRY-ALERT.
035100*
035200            ADD 1 TO WS-NEXT-ALERT-ID.
035300            MOVE WS-NEXT-ALERT-ID         TO AL-ALERT-ID.
035400            MOVE IM-ITEM-ID               TO AL-ITEM-ID.
035500            MOVE "EXPIRY_APPROACHING"     TO AL-ALERT-TYPE.
035600            MOVE "ACTIVE"                 TO AL-ALERT-STATUS.
035700            MOVE SPACE TO AL-ALERT-MESSAGE.
035800            STRING IM-ITEM-NAME DELIMITED BY SPACE
035900                   " EXPIRES " DELIMITED BY SIZE
036000                   IM-EXPIRY-DATE DELIMITED BY SIZE
036100                   INTO AL-ALERT-MESSAGE
036200            END-STRING.
036300            WRITE ALERT-FILE-AREA FROM WS-NEW-ALERT-RECORD.
036400            IF NOT WS-ALERTFL-OK
036500                DISPLAY "ALRT6000 - WRITE ERROR ON ALERTFL, STATUS "
036600                    WS-ALERTFL-STATUS
036700                MOVE "Y" TO WS-FATAL-ERROR-SWITCH
036800                GO TO 900-TERMINATE-RUN
036900            END-IF.
037000            ADD 1 TO WS-EXPIRY-ALERT-COUNT.
037100*
037200        900-TERMINATE-RUN.
037300*
037400            COMPUTE WS-TOTAL-ALERT-COUNT =
037500                WS-LOW-STOCK-ALERT-COUNT + WS-EXPIRY-ALERT-COUNT.
037600            DISPLAY "ALRT6000 - GENERATED " WS-TOTAL-ALERT-COUNT
037700                " ALERTS".
037800            IF WS-FATAL-ERROR-OCCURRED
037900                GO TO 999-ABNORMAL-STOP
038000            END-IF.
038100        900-EXIT.
038200            EXIT.
038300*
038400*-----------------------------------------------------------------
038500*    REACHED ONLY WHEN 900-TERMINATE-RUN FOUND THE FATAL ERROR
038600*    SWITCH SET -- A NONZERO RETURN CODE SO THE JCL STEP CAN TEST
038700*    FOR IT AND HOLD THE NEXT STEP.
038800*-----------------------------------------------------------------
038900        999-ABNORMAL-STOP.
039000*
039100            DISPLAY "ALRT6000 - ABNORMAL TERMINATION, FATAL I/O ERROR".
039200            MOVE 16 TO RETURN-CODE.
039300            STOP RUN.
