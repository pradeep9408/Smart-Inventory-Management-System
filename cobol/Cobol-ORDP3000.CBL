000100*****************************************************************
000200*    PROGRAM     - ORDP3000
000300*    DESCRIPTION - POSTS NEWLY SUBMITTED PURCHASE AND SALE ORDERS
000400*                  AGAINST THE ITEM MASTER AND THE ORDER MASTER.
000500*                  OLD ORDER MASTER (OLDORD) AND THE INCOMING
000600*                  ORDER-SUBMISSION TRANSACTIONS (ORDTRAN) ARE
000700*                  BOTH IN ASCENDING ORDER-NUMBER SEQUENCE AND ARE
000800*                  MERGED BALANCE-LINE FASHION INTO THE NEW ORDER
000900*                  MASTER (NEWORD), THE SAME TECHNIQUE THIS SHOP
001000*                  HAS USED FOR MASTER FILE MAINTENANCE FOR YEARS.
001100*    MAINTENANCE -
001200*    03/11/86  RHP  ORIGINAL PROGRAM.  FIRST CUT OF THE STOCK
001300*                   LEDGER PROJECT -- ORDER POSTING ONLY, NO
001400*                   CANCELLATION YET (SEE ORDC4000).
001500*    07/22/87  RHP  ADDED DUPLICATE ORDER NUMBER CHECK PER
001600*                   WAREHOUSE MANAGER COMPLAINT -- A RERUN OF
001700*                   YESTERDAY'S TRANSACTIONS HAD POSTED TWICE.
001800*    11/03/88  RHP  ADDED ORDREJ REJECT FILE SO REJECTED ORDERS
001900*                   ARE NOT SIMPLY LOST, TICKET IS-0112.
002000*    05/18/91  LDW  SALE LINES NOW VALIDATED AGAINST ON-HAND
002100*                   STOCK BEFORE ANY LINE IS POSTED -- WHOLE
002200*                   ORDER IS REJECTED IF ANY LINE WOULD DRIVE AN
002300*                   ITEM NEGATIVE, TICKET IS-0144.
002400*    09/14/91  LDW  TWO LINES FOR THE SAME ITEM ON ONE ORDER NOW
002500*                   CHAIN CORRECTLY -- SECOND LINE SEES THE FIRST
002600*                   LINE'S EFFECT BEFORE IT IS WRITTEN, TICKET
002700*                   IS-0144 (FOLLOW-UP).
002800*    02/02/94  TJO  ITEM MASTER CONVERTED FROM INDEXED TO
002900*                   RELATIVE ORGANIZATION, RR NUMBER = ITEM ID,
003000*                   TO MATCH THE NEW ITEMMST COPYBOOK STANDARD.
003100*    01/08/98  JTK  YEAR 2000 REVIEW -- ORDER DATES ARE NOT
003200*                   CARRIED IN THIS RECORD, NO CENTURY WINDOWING
003300*                   REQUIRED HERE.  SEE ALRT6000 FOR THE EXPIRY
003400*                   DATE WINDOWING.
003500*    06/30/99  JTK  RAISED ORDER LINE TABLE FROM 25 TO 50 ENTRIES,
003600*                   CATALOG EXPANSION PROJECT, TICKET IS-0398.
003700*    04/14/03  MBC  NO LOGIC CHANGE -- REVIEWED AGAINST THE NEW
003800*                   STOCK ALERT PROJECT TO CONFIRM POSTING HERE
003900*                   AND ALERT SCANNING IN ALRT6000 AGREE ON WHAT
004000*                   "CURRENT STOCK" MEANS, TICKET IS-0506.
004100*    08/11/03  MBC  900-TERMINATE-RUN NOW CHECKS FOR A FATAL I/O
004200*                   ERROR AND ROUTES TO 999-ABNORMAL-STOP WITH A
004300*                   NONZERO RETURN CODE INSTEAD OF CLOSING OUT
004400*                   LOOKING LIKE A CLEAN RUN, TICKET IS-0519.
004500*****************************************************************
004600       IDENTIFICATION DIVISION.
004700*-----------------------------------------------------------------
004800       PROGRAM-ID.    ORDP3000.
004900       AUTHOR.        R H PRESCOTT.
005000       INSTALLATION.  MIDLAND WAREHOUSE SUPPLY CO. - DATA PROCESSING.
005100       DATE-WRITTEN.  MARCH 1986.
005200       DATE-COMPILED.
005300       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
005400*-----------------------------------------------------------------
005500       ENVIRONMENT DIVISION.
005600*-----------------------------------------------------------------
005700       CONFIGURATION SECTION.
005800*
005900       SPECIAL-NAMES.
006000           C01 IS TOP-OF-FORM
006100           UPSI-0 IS WS-TRACE-SWITCH-ON
006200           CLASS UPPER-CASE-LETTERS IS "A" THRU "Z".
006300*
006400       INPUT-OUTPUT SECTION.
006500*
006600       FILE-CONTROL.
006700*
006800           SELECT OLDORD   ASSIGN TO "OLDORD"
006900                           ORGANIZATION IS LINE SEQUENTIAL.
007000*
007100           SELECT NEWORD   ASSIGN TO "NEWORD"
007200                           ORGANIZATION IS LINE SEQUENTIAL
007300                           FILE STATUS IS WS-NEWORD-STATUS.
007400*
007500           SELECT ORDTRAN  ASSIGN TO "ORDTRAN"
007600                           ORGANIZATION IS LINE SEQUENTIAL.
007700*
007800           SELECT OLDLINE  ASSIGN TO "OLDLINE"
007900                           ORGANIZATION IS LINE SEQUENTIAL.
008000*
008100           SELECT NEWLINE  ASSIGN TO "NEWLINE"
008200                           ORGANIZATION IS LINE SEQUENTIAL
008300                           FILE STATUS IS WS-NEWLINE-STATUS.
008400*
008500           SELECT LINETRAN ASSIGN TO "LINETRAN"
008600                           ORGANIZATION IS LINE SEQUENTIAL.
008700*
008800           SELECT ORDREJ   ASSIGN TO "ORDREJ"
008900                           ORGANIZATION IS LINE SEQUENTIAL
009000                           FILE STATUS IS WS-ORDREJ-STATUS.
009100*
009200           SELECT ITEMMST  ASSIGN TO "ITEMMST"
009300                           ORGANIZATION IS RELATIVE
009400                           ACCESS IS RANDOM
009500                           RELATIVE KEY IS WS-ITEM-RR-NUMBER
009600                           FILE STATUS IS WS-ITEMMST-STATUS.
009700*
009800       DATA DIVISION.
009900*-----------------------------------------------------------------
010000       FILE SECTION.
010100*
010200       FD  OLDORD.
010300*
010400       01  OLD-ORDER-AREA              PIC X(70).
010500*
010600       FD  NEWORD.
010700*
010800       01  NEW-ORDER-AREA              PIC X(70).
010900*
011000       FD  ORDTRAN.
011100*
011200       01  ORDER-TRANSACTION-AREA      PIC X(70).
011300*
011400       FD  OLDLINE.
011500*
011600       01  OLD-LINE-AREA               PIC X(30).
011700*
011800       FD  NEWLINE.
011900*
012000       01  NEW-LINE-AREA               PIC X(30).
012100*
012200       FD  LINETRAN.
012300*
012400       01  LINE-TRANSACTION-AREA       PIC X(30).
012500*
012600       FD  ORDREJ.
012700*
012800       01  ORDER-REJECT-AREA           PIC X(40).
012900*
013000       FD  ITEMMST.
013100*
013200       01  ITEM-MASTER-AREA            PIC X(150).
013300*
013400       WORKING-STORAGE SECTION.
013500*-----------------------------------------------------------------
013600* ---  SET ON A FATAL I/O ERROR SO 900-TERMINATE-RUN ROUTES TO THE  -
013700* ---  ABEND PARAGRAPH INSTEAD OF CLOSING OUT AS A NORMAL RUN.      -
013800       77  WS-FATAL-ERROR-SWITCH               PIC X  VALUE "N".
013900           88  WS-FATAL-ERROR-OCCURRED                VALUE "Y".
014000*
014100       01  WS-SWITCHES.
014200           05  WS-ALL-RECORDS-PROCESSED-SWITCH  PIC X  VALUE "N".
014300               88  WS-ALL-RECORDS-PROCESSED            VALUE "Y".
014400           05  WS-NEED-TRANSACTION-SWITCH       PIC X  VALUE "Y".
014500               88  WS-NEED-TRANSACTION                 VALUE "Y".
014600           05  WS-NEED-MASTER-SWITCH            PIC X  VALUE "Y".
014700               88  WS-NEED-MASTER                      VALUE "Y".
014800           05  WS-WRITE-MASTER-SWITCH           PIC X  VALUE "N".
014900               88  WS-WRITE-MASTER                     VALUE "Y".
015000           05  WS-ORDER-VALID-SWITCH            PIC X  VALUE "Y".
015100               88  WS-ORDER-VALID                      VALUE "Y".
015200           05  WS-OLDLINE-EOF-SWITCH            PIC X  VALUE "N".
015300               88  WS-OLDLINE-EOF                      VALUE "Y".
015400           05  WS-OLDLINE-PENDING-SWITCH        PIC X  VALUE "N".
015500               88  WS-OLDLINE-PENDING                  VALUE "Y".
015600           05  WS-LINETRAN-EOF-SWITCH           PIC X  VALUE "N".
015700               88  WS-LINETRAN-EOF                     VALUE "Y".
015800           05  WS-LINETRAN-PENDING-SWITCH       PIC X  VALUE "N".
015900               88  WS-LINETRAN-PENDING                 VALUE "Y".
016000           05  WS-FOUND-PRIOR-SWITCH            PIC X  VALUE "N".
016100               88  WS-FOUND-PRIOR-ENTRY                VALUE "Y".
016200           05  FILLER                           PIC X  VALUE SPACE.
016300*
016400       01  WS-FILE-STATUS-FIELDS.
016500           05  WS-NEWORD-STATUS        PIC X(02).
016600               88  WS-NEWORD-OK                VALUE "00".
016700           05  WS-NEWLINE-STATUS       PIC X(02).
016800               88  WS-NEWLINE-OK               VALUE "00".
016900           05  WS-ORDREJ-STATUS        PIC X(02).
017000               88  WS-ORDREJ-OK                VALUE "00".
017100           05  WS-ITEMMST-STATUS       PIC X(02).
017200               88  WS-ITEMMST-OK               VALUE "00".
017300           05  FILLER                  PIC X(01).
017400*
017500       01  WS-COUNTERS-AND-SUBSCRIPTS.
017600           05  WS-ORDERS-POSTED-COUNT     PIC S9(07)  COMP VALUE ZERO.
017700           05  WS-ORDERS-REJECTED-COUNT   PIC S9(07)  COMP VALUE ZERO.
017800           05  WS-LINE-TABLE-COUNT        PIC S9(04)  COMP VALUE ZERO.
017900           05  WS-LINE-TABLE-INDEX        PIC S9(04)  COMP VALUE ZERO.
018000           05  WS-PRIOR-INDEX             PIC S9(04)  COMP VALUE ZERO.
018100           05  WS-SEARCH-START            PIC S9(04)  COMP VALUE ZERO.
018200           05  WS-ITEM-RR-NUMBER          PIC 9(09)   COMP VALUE ZERO.
018300           05  WS-BASELINE-STOCK          PIC S9(07)  COMP VALUE ZERO.
018400           05  FILLER                     PIC X(01).
018500*
018600* ---  ORDER HEADER MASTER BUFFER, SHARED BY OLD-READ/NEW-WRITE  ---
018700       01  ORDER-HEADER-RECORD.
018800           COPY ORDHDR.
018900*
019000* ---  INCOMING ORDER SUBMISSION TRANSACTION  ---
019100       01  WS-ORDER-TRANSACTION-HEADER.
019200           05  TH-ORDER-ID              PIC 9(09).
019300           05  TH-ORDER-NUMBER          PIC X(30).
019400           05  TH-ORDER-TYPE            PIC X(08).
019500               88  TH-TYPE-PURCHASE         VALUE "PURCHASE".
019600               88  TH-TYPE-SALE             VALUE "SALE".
019700           05  TH-ORDER-STATUS          PIC X(10).
019800           05  TH-TOTAL-AMOUNT          PIC S9(09)V99.
019900           05  TH-TOTAL-AMOUNT-X REDEFINES TH-TOTAL-AMOUNT
020000                                        PIC X(11).
020100           05  FILLER                   PIC X(02).
020200*
020300* ---  ORDER LINE MASTER BUFFER, SHARED BY OLD-READ/NEW-WRITE  ---
020400       01  ORDER-LINE-RECORD.
020500           COPY ORDLINE.
020600*
020700* ---  INCOMING ORDER LINE TRANSACTION  ---
020800       01  WS-LINE-TRANSACTION-RECORD.
020900           05  TL-ORDER-ID              PIC 9(09).
021000           05  TL-ITEM-ID               PIC 9(09).
021100           05  TL-QUANTITY              PIC S9(07).
021200           05  TL-QUANTITY-X REDEFINES TL-QUANTITY
021300                                        PIC X(07).
021400           05  FILLER                   PIC X(05).
021500*
021600* ---  ITEM MASTER WORKING COPY, READ/REWRITTEN RANDOM BY RR NO. ---
021700       01  ITEM-MASTER-RECORD.
021800           COPY ITEMMST.
021900*
022000       01  WS-ORDER-REJECT-RECORD.
022100           05  OR-ORDER-NUMBER          PIC X(26).
022200           05  OR-REJECT-REASON         PIC X(12).
022300           05  FILLER                   PIC X(02).
022400*
022500* ---  PER-ORDER LINE WORK TABLE, VALIDATED BEFORE ANYTHING IS    -
022600* ---  WRITTEN SO THE WHOLE ORDER CAN BE REJECTED WITH NO TRACE.  -
022700       01  WS-LINE-WORK-AREA.
022800           05  WS-LINE-WORK-ENTRY OCCURS 50 TIMES.
022900               10  WS-LW-ITEM-ID           PIC 9(09).
023000               10  WS-LW-QUANTITY          PIC S9(07).
023100               10  WS-LW-PROJECTED-STOCK   PIC S9(07).
023200       01  WS-LINE-WORK-AREA-R REDEFINES WS-LINE-WORK-AREA.
023300           05  FILLER                      PIC X(1150).
023400*
023500       PROCEDURE DIVISION.
023600*-----------------------------------------------------------------
023700       000-POST-NEW-ORDERS.
023800*
023900           PERFORM 200-INITIALIZE-RUN THRU 200-EXIT.
024000           PERFORM 300-POST-NEW-ORDER-RECORD
024100               UNTIL WS-ALL-RECORDS-PROCESSED.
024200           PERFORM 900-TERMINATE-RUN THRU 900-EXIT.
024300           STOP RUN.
024400*
024500       200-INITIALIZE-RUN.
024600*
024700           OPEN INPUT  OLDORD
024800                       ORDTRAN
024900                       OLDLINE
025000                       LINETRAN
025100                I-O    ITEMMST
025200                OUTPUT NEWORD
025300                       NEWLINE
025400                       ORDREJ.
025500           IF WS-TRACE-SWITCH-ON
025600               DISPLAY "ORDP3000 - FILES OPEN, RUN STARTING"
025700           END-IF.
025800       200-EXIT.
025900           EXIT.
026000*
026100*-----------------------------------------------------------------
026200*    MAIN BALANCE-LINE MATCH -- SAME SHAPE AS THE SEQ2000 MASTER
026300*    MAINTENANCE JOB THIS PROGRAM WAS BUILT FROM.
026400*-----------------------------------------------------------------
026500       300-POST-NEW-ORDER-RECORD.
026600*
026700           IF WS-NEED-TRANSACTION
026800               PERFORM 310-READ-ORDER-TRANSACTION
026900               MOVE "N" TO WS-NEED-TRANSACTION-SWITCH
027000           END-IF.
027100           IF WS-NEED-MASTER
027200               PERFORM 320-READ-OLD-ORDER-HEADER
027300               MOVE "N" TO WS-NEED-MASTER-SWITCH
027400           END-IF.
027500           PERFORM 330-MATCH-ORDER-HEADER.
027600           IF WS-WRITE-MASTER
027700               PERFORM 340-WRITE-NEW-ORDER-HEADER
027800               MOVE "N" TO WS-WRITE-MASTER-SWITCH
027900           END-IF.
028000*
028100       310-READ-ORDER-TRANSACTION.
028200*
028300           READ ORDTRAN INTO WS-ORDER-TRANSACTION-HEADER
028400               AT END
028500                   MOVE HIGH-VALUES TO TH-ORDER-NUMBER.
028600*
028700       320-READ-OLD-ORDER-HEADER.
028800*
028900           READ OLDORD INTO ORDER-HEADER-RECORD
029000               AT END
029100                   MOVE HIGH-VALUES TO OH-ORDER-NUMBER.
029200*
029300       330-MATCH-ORDER-HEADER.
029400*
029500           EVALUATE TRUE
029600               WHEN OH-ORDER-NUMBER > TH-ORDER-NUMBER
029700                   PERFORM 350-PROCESS-NEW-ORDER
029800               WHEN OH-ORDER-NUMBER < TH-ORDER-NUMBER
029900                   PERFORM 360-CARRY-FORWARD-OLD-ORDER
030000               WHEN OTHER
030100                   PERFORM 370-PROCESS-ORDER-EQUAL
030200           END-EVALUATE.
030300*
030400       340-WRITE-NEW-ORDER-HEADER.
030500*
030600           WRITE NEW-ORDER-AREA FROM ORDER-HEADER-RECORD.
030700           IF NOT WS-NEWORD-OK
030800               DISPLAY "ORDP3000 - WRITE ERROR ON NEWORD, STATUS "
030900                   WS-NEWORD-STATUS
031000               MOVE "Y" TO WS-FATAL-ERROR-SWITCH
031100               GO TO 900-TERMINATE-RUN
031200           END-IF.
031300*
031400*-----------------------------------------------------------------
031500*    TRANSACTION KEY NOT ON THE OLD MASTER -- THIS IS A NEW ORDER.
031600*-----------------------------------------------------------------
031700       350-PROCESS-NEW-ORDER.
031800*
031900           PERFORM 400-POST-ORDER-LINES.
032000           IF WS-ORDER-VALID
032100               MOVE WS-ORDER-TRANSACTION-HEADER TO ORDER-HEADER-RECORD
032200               MOVE "PROCESSING" TO OH-ORDER-STATUS
032300               MOVE "Y" TO WS-WRITE-MASTER-SWITCH
032400               ADD 1 TO WS-ORDERS-POSTED-COUNT
032500           ELSE
032600               MOVE "INSUFF-STK" TO OR-REJECT-REASON
032700               PERFORM 480-WRITE-REJECTED-ORDER
032800               ADD 1 TO WS-ORDERS-REJECTED-COUNT
032900           END-IF.
033000           MOVE "Y" TO WS-NEED-TRANSACTION-SWITCH.
033100*
033200*-----------------------------------------------------------------
033300*    OLD MASTER KEY NOT ON THE TRANSACTION FILE -- CARRY THE
033400*    EXISTING ORDER AND ITS LINES FORWARD UNCHANGED.
033500*-----------------------------------------------------------------
033600       360-CARRY-FORWARD-OLD-ORDER.
033700*
033800           IF OH-ORDER-NUMBER NOT = HIGH-VALUES
033900               PERFORM 390-CARRY-FORWARD-ORDER-LINES
034000               MOVE "Y" TO WS-WRITE-MASTER-SWITCH
034100           END-IF.
034200           MOVE "Y" TO WS-NEED-MASTER-SWITCH.
034300*
034400*-----------------------------------------------------------------
034500*    KEYS EQUAL -- EITHER END OF RUN, OR THE SUBMITTED ORDER
034600*    NUMBER DUPLICATES ONE ALREADY ON THE MASTER.
034700*-----------------------------------------------------------------
034800       370-PROCESS-ORDER-EQUAL.
034900*
035000           IF OH-ORDER-NUMBER = HIGH-VALUES
035100               MOVE "Y" TO WS-ALL-RECORDS-PROCESSED-SWITCH
035200           ELSE
035300               MOVE "DUPLICATE"  TO OR-REJECT-REASON
035400               MOVE TH-ORDER-NUMBER TO OR-ORDER-NUMBER
035500               PERFORM 480-WRITE-REJECTED-ORDER
035600               ADD 1 TO WS-ORDERS-REJECTED-COUNT
035700               PERFORM 390-CARRY-FORWARD-ORDER-LINES
035800               MOVE "Y" TO WS-WRITE-MASTER-SWITCH
035900               MOVE "Y" TO WS-NEED-MASTER-SWITCH
036000               MOVE "Y" TO WS-NEED-TRANSACTION-SWITCH
036100           END-IF.
036200*
036300*-----------------------------------------------------------------
036400*    GROUP READ OF THE OLD ORDER-LINE-FILE, ONE HEADER'S WORTH AT
036500*    A TIME, CARRIED FORWARD TO NEWLINE UNCHANGED.  LOOKAHEAD
036600*    BUFFERING IS THE SAME CONTROL-BREAK TECHNIQUE THIS SHOP USES
036700*    FOR BRANCH-LEVEL GROUPS ON THE SALES REPORT.
036800*-----------------------------------------------------------------
036900       390-CARRY-FORWARD-ORDER-LINES.
037000*
037100           IF NOT WS-OLDLINE-PENDING
037200               PERFORM 392-READ-OLD-LINE-RECORD
037300           END-IF.
037400           PERFORM 394-WRITE-MATCHING-OLD-LINE
037500               UNTIL OL-ORDER-ID NOT = OH-ORDER-ID OR WS-OLDLINE-EOF.
037600           IF OL-ORDER-ID NOT = OH-ORDER-ID
037700               MOVE "Y" TO WS-OLDLINE-PENDING-SWITCH
037800           END-IF.
037900*
038000       392-READ-OLD-LINE-RECORD.
038100*
038200           READ OLDLINE INTO ORDER-LINE-RECORD
038300               AT END
038400                   MOVE "Y" TO WS-OLDLINE-EOF-SWITCH
038500                   MOVE HIGH-VALUES TO OL-ORDER-ID.
038600*
038700       394-WRITE-MATCHING-OLD-LINE.
038800*
038900           WRITE NEW-LINE-AREA FROM ORDER-LINE-RECORD.
039000           IF NOT WS-NEWLINE-OK
039100               DISPLAY "ORDP3000 - WRITE ERROR ON NEWLINE, STATUS "
039200                   WS-NEWLINE-STATUS
039300               MOVE "Y" TO WS-FATAL-ERROR-SWITCH
039400               GO TO 900-TERMINATE-RUN
039500           END-IF.
039600           MOVE "N" TO WS-OLDLINE-PENDING-SWITCH.
039700           PERFORM 392-READ-OLD-LINE-RECORD.
039800*
039900       480-WRITE-REJECTED-ORDER.
040000*
040100           MOVE TH-ORDER-NUMBER TO OR-ORDER-NUMBER.
040200           WRITE ORDER-REJECT-AREA FROM WS-ORDER-REJECT-RECORD.
040300           IF NOT WS-ORDREJ-OK
040400               DISPLAY "ORDP3000 - WRITE ERROR ON ORDREJ, STATUS "
040500                   WS-ORDREJ-STATUS
040600           END-IF.
040700*
040800*-----------------------------------------------------------------
040900*    POST EVERY LINE FOR THE NEW ORDER AGAINST THE ITEM MASTER.
041000*    VALIDATION RUNS FIRST, AGAINST THE WORK TABLE ONLY -- NO
041100*    ITEM MASTER RECORD IS REWRITTEN UNLESS EVERY LINE PASSES, SO
041200*    AN INSUFFICIENT-STOCK LINE LEAVES NO PARTIAL POSTING BEHIND.
041300*-----------------------------------------------------------------
041400       400-POST-ORDER-LINES.
041500*
041600           MOVE "Y" TO WS-ORDER-VALID-SWITCH.
041700           MOVE ZERO TO WS-LINE-TABLE-COUNT.
041800           IF NOT WS-LINETRAN-PENDING
041900               PERFORM 405-READ-LINE-TRANSACTION
042000           END-IF.
042100           PERFORM 410-VALIDATE-ORDER-LINE
042200               UNTIL TL-ORDER-ID NOT = TH-ORDER-ID OR WS-LINETRAN-EOF.
042300           IF TL-ORDER-ID NOT = TH-ORDER-ID
042400               MOVE "Y" TO WS-LINETRAN-PENDING-SWITCH
042500           END-IF.
042600           IF WS-ORDER-VALID
042700               PERFORM 440-COMMIT-ORDER-LINE
042800                   VARYING WS-LINE-TABLE-INDEX FROM 1 BY 1
042900                   UNTIL WS-LINE-TABLE-INDEX > WS-LINE-TABLE-COUNT
043000           END-IF.
043100*
043200       405-READ-LINE-TRANSACTION.
043300*
043400           READ LINETRAN INTO WS-LINE-TRANSACTION-RECORD
043500               AT END
043600                   MOVE "Y" TO WS-LINETRAN-EOF-SWITCH
043700                   MOVE HIGH-VALUES TO TL-ORDER-ID.
043800*
043900       410-VALIDATE-ORDER-LINE.
044000*
044100           ADD 1 TO WS-LINE-TABLE-COUNT.
044200           MOVE TL-ITEM-ID  TO WS-LW-ITEM-ID  (WS-LINE-TABLE-COUNT).
044300           MOVE TL-QUANTITY TO WS-LW-QUANTITY (WS-LINE-TABLE-COUNT).
044400           PERFORM 414-DETERMINE-BASELINE-STOCK.
044500           PERFORM 418-APPLY-PROJECTED-DELTA.
044600           MOVE "N" TO WS-LINETRAN-PENDING-SWITCH.
044700           PERFORM 405-READ-LINE-TRANSACTION.
044800*
044900       414-DETERMINE-BASELINE-STOCK.
045000*
045100           MOVE "N" TO WS-FOUND-PRIOR-SWITCH.
045200           IF WS-LINE-TABLE-COUNT > 1
045300               COMPUTE WS-SEARCH-START = WS-LINE-TABLE-COUNT - 1
045400               PERFORM 416-SEARCH-PRIOR-LINE-ENTRY
045500                   VARYING WS-PRIOR-INDEX FROM WS-SEARCH-START BY -1
045600                   UNTIL WS-PRIOR-INDEX < 1 OR WS-FOUND-PRIOR-ENTRY
045700           END-IF.
045800           IF NOT WS-FOUND-PRIOR-ENTRY
045900               MOVE TL-ITEM-ID TO WS-ITEM-RR-NUMBER
046000               READ ITEMMST INTO ITEM-MASTER-RECORD
046100                   INVALID KEY
046200                       MOVE ZERO TO IM-CURRENT-STOCK
046300               END-READ
046400               MOVE IM-CURRENT-STOCK TO WS-BASELINE-STOCK
046500           END-IF.
046600*
046700       416-SEARCH-PRIOR-LINE-ENTRY.
046800*
046900           IF WS-LW-ITEM-ID (WS-PRIOR-INDEX) =
047000                            WS-LW-ITEM-ID (WS-LINE-TABLE-COUNT)
047100               MOVE WS-LW-PROJECTED-STOCK (WS-PRIOR-INDEX)
047200                   TO WS-BASELINE-STOCK
047300               MOVE "Y" TO WS-FOUND-PRIOR-SWITCH
047400           END-IF.
047500*
047600       418-APPLY-PROJECTED-DELTA.
047700*
047800           EVALUATE TRUE
047900               WHEN TH-TYPE-PURCHASE
048000                   COMPUTE WS-LW-PROJECTED-STOCK (WS-LINE-TABLE-COUNT)
048100                       = WS-BASELINE-STOCK +
048200                         WS-LW-QUANTITY (WS-LINE-TABLE-COUNT)
048300               WHEN TH-TYPE-SALE
048400                   IF WS-BASELINE-STOCK <
048500                                   WS-LW-QUANTITY (WS-LINE-TABLE-COUNT)
048600                       MOVE "N" TO WS-ORDER-VALID-SWITCH
048700                       MOVE WS-BASELINE-STOCK
048800                           TO WS-LW-PROJECTED-STOCK (WS-LINE-TABLE-COUNT)
048900                   ELSE
049000                       COMPUTE
049100                           WS-LW-PROJECTED-STOCK (WS-LINE-TABLE-COUNT)
049200                           = WS-BASELINE-STOCK -
049300                             WS-LW-QUANTITY (WS-LINE-TABLE-COUNT)
049400                   END-IF
049500           END-EVALUATE.
049600*
049700       440-COMMIT-ORDER-LINE.
049800*
049900           MOVE WS-LW-ITEM-ID (WS-LINE-TABLE-INDEX) TO WS-ITEM-RR-NUMBER.
050000           READ ITEMMST INTO ITEM-MASTER-RECORD
050100               INVALID KEY
050200                   DISPLAY "ORDP3000 - ITEM NOT FOUND ON COMMIT, RR "
050300                       WS-ITEM-RR-NUMBER.
050400           MOVE WS-LW-PROJECTED-STOCK (WS-LINE-TABLE-INDEX)
050500               TO IM-CURRENT-STOCK.
050600           REWRITE ITEM-MASTER-AREA FROM ITEM-MASTER-RECORD
050700               INVALID KEY
050800                   DISPLAY "ORDP3000 - REWRITE ERROR ON ITEM, RR "
050900                       WS-ITEM-RR-NUMBER.
051000           MOVE TH-ORDER-ID  TO OL-ORDER-ID.
051100           MOVE WS-LW-ITEM-ID   (WS-LINE-TABLE-INDEX) TO OL-ITEM-ID.
051200           MOVE WS-LW-QUANTITY  (WS-LINE-TABLE-INDEX) TO OL-QUANTITY.
051300           WRITE NEW-LINE-AREA FROM ORDER-LINE-RECORD.
051400           IF NOT WS-NEWLINE-OK
051500               DISPLAY "ORDP3000 - WRITE ERROR ON NEWLINE, STATUS "
051600                   WS-NEWLINE-STATUS
051700           END-IF.
051800*
051900       900-TERMINATE-RUN.
052000*
052100           DISPLAY "ORDP3000 - ORDERS POSTED   " WS-ORDERS-POSTED-COUNT.
052200           DISPLAY "ORDP3000 - ORDERS REJECTED  "
052300               WS-ORDERS-REJECTED-COUNT.
052400           CLOSE OLDORD ORDTRAN OLDLINE LINETRAN
052500                 ITEMMST NEWORD NEWLINE ORDREJ.
052600           IF WS-FATAL-ERROR-OCCURRED
052700               GO TO 999-ABNORMAL-STOP
052800           END-IF.
052900       900-EXIT.
053000           EXIT.
053100*
053200*-----------------------------------------------------------------
053300*    REACHED ONLY WHEN 900-TERMINATE-RUN FOUND THE FATAL ERROR
053400*    SWITCH SET -- A NONZERO RETURN CODE SO THE JCL STEP CAN TEST
053500*    FOR IT AND HOLD THE NEXT STEP.
053600*-----------------------------------------------------------------
053700       999-ABNORMAL-STOP.
053800*
053900           DISPLAY "ORDP3000 - ABNORMAL TERMINATION, FATAL I/O ERROR".
054000           MOVE 16 TO RETURN-CODE.
054100           STOP RUN.
