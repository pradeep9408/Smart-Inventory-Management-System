000100*****************************************************************
000200*    COPYBOOK    - TRNMAST
000300*    DESCRIPTION - STOCK MOVEMENT TRANSACTION RECORD LAYOUT.
000400*                  POSTED ONE AT A TIME AGAINST ITEM-MASTER BY
000500*                  TRNP5000, THEN APPENDED TO TRANSLOG.
000600*    MAINTENANCE -
000700*    02/11/98  RHP  ORIGINAL COPYBOOK FOR STOCK LEDGER PROJECT.
000800*    09/02/99  RHP  ADDED TX-TYPE "ADJUSTMENT" FOR PHYSICAL
000900*                   COUNT CORRECTIONS, TICKET IS-0231.
001000*****************************************************************
001100 01  STOCK-TRANSACTION-RECORD.
001200     05  TX-TXN-ID                   PIC 9(09).
001300     05  TX-ITEM-ID                  PIC 9(09).
001400     05  TX-TYPE                     PIC X(10).
001500         88  TX-STOCK-IN                 VALUE "STOCK_IN".
001600         88  TX-STOCK-OUT                VALUE "STOCK_OUT".
001700         88  TX-ADJUSTMENT               VALUE "ADJUSTMENT".
001800     05  TX-QUANTITY                 PIC S9(07).
001900     05  FILLER                      PIC X(05).
