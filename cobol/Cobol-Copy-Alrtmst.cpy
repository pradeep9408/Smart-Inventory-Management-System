000100*****************************************************************
000200*    COPYBOOK    - ALRTMST
000300*    DESCRIPTION - STOCK ALERT RECORD LAYOUT.  WRITTEN BY
000400*                  ALRT6000, APPEND-ONLY ON ALERTFL.  AL-ALERT-ID
000500*                  IS ASSIGNED SEQUENTIALLY, CONTINUING FROM THE
000600*                  HIGHEST ID ON THE FILE AT THE START OF THE RUN.
000700*    MAINTENANCE -
000800*    04/14/03  LDW  ORIGINAL COPYBOOK FOR STOCK ALERT PROJECT,
000900*                   TICKET IS-0506.
001000*****************************************************************
001100 01  STOCK-ALERT-RECORD.
001200     05  AL-ALERT-ID                 PIC 9(09).
001300     05  AL-ITEM-ID                  PIC 9(09).
001400     05  AL-ALERT-TYPE                PIC X(20).
001500         88  AL-TYPE-LOW-STOCK            VALUE "LOW_STOCK".
001600         88  AL-TYPE-OUT-OF-STOCK         VALUE "OUT_OF_STOCK".
001700         88  AL-TYPE-EXPIRY-APPROACHING   VALUE "EXPIRY_APPROACHING".
001800         88  AL-TYPE-EXPIRED              VALUE "EXPIRED".
001900     05  AL-ALERT-STATUS              PIC X(10).
002000         88  AL-STATUS-ACTIVE             VALUE "ACTIVE".
002100         88  AL-STATUS-RESOLVED           VALUE "RESOLVED".
002200         88  AL-STATUS-IGNORED            VALUE "IGNORED".
002300     05  AL-ALERT-MESSAGE             PIC X(120).
002400     05  FILLER                       PIC X(02).
