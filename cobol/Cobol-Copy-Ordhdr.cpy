000100*****************************************************************
000200*    COPYBOOK    - ORDHDR
000300*    DESCRIPTION - ORDER HEADER RECORD LAYOUT.
000400*                  ORDER-FILE IS LINE SEQUENTIAL, OLD/NEW MASTER
000500*                  PAIR, KEYED BY OH-ORDER-NUMBER (SCANNED, NOT
000600*                  INDEXED -- SEE ORDP3000/ORDC4000).
000700*    MAINTENANCE -
000800*    02/11/98  RHP  ORIGINAL COPYBOOK FOR STOCK LEDGER PROJECT.
000900*    04/14/03  LDW  ADDED OH-ORDER-STATUS FOR CANCELLATION
001000*                   PROJECT, TICKET IS-0506.
001100*****************************************************************
001200 01  ORDER-HEADER-RECORD.
001300     05  OH-ORDER-ID                 PIC 9(09).
001400     05  OH-ORDER-NUMBER             PIC X(30).
001500     05  OH-ORDER-TYPE               PIC X(08).
001600         88  OH-TYPE-PURCHASE            VALUE "PURCHASE".
001700         88  OH-TYPE-SALE                VALUE "SALE".
001800     05  OH-ORDER-STATUS              PIC X(10).
001900         88  OH-STATUS-PENDING           VALUE "PENDING".
002000         88  OH-STATUS-PROCESSING        VALUE "PROCESSING".
002100         88  OH-STATUS-COMPLETED         VALUE "COMPLETED".
002200         88  OH-STATUS-CANCELLED         VALUE "CANCELLED".
002300     05  OH-TOTAL-AMOUNT              PIC S9(09)V99.
002400     05  FILLER                       PIC X(02).
