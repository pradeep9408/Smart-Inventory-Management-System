000100*****************************************************************
000200*    PROGRAM     - ORDC4000
000300*    DESCRIPTION - CANCELS ORDERS AGAINST THE ORDER MASTER AND
000400*                  REVERSES THEIR STOCK EFFECT ON THE ITEM MASTER.
000500*                  OLD ORDER MASTER (OLDORD) AND THE INCOMING
000600*                  CANCEL-REQUEST TRANSACTIONS (CANCTRAN) ARE BOTH
000700*                  IN ASCENDING ORDER-NUMBER SEQUENCE AND ARE
000800*                  MERGED BALANCE-LINE FASHION INTO THE NEW ORDER
000900*                  MASTER (NEWORD), THE SAME TECHNIQUE USED BY
001000*                  ORDP3000 FOR POSTING NEW ORDERS.
001100*    MAINTENANCE -
001200*    05/18/91  LDW  ORIGINAL PROGRAM.  REQUESTED BY ORDER DESK
001300*                   SO A BAD ORDER CAN BE PULLED BACK OUT OF
001400*                   STOCK WITHOUT A MANUAL JOURNAL ENTRY, TICKET
001500*                   IS-0144.
001600*    11/02/92  LDW  A CANCEL REQUEST AGAINST AN ORDER THAT IS
001700*                   ALREADY CANCELLED IS NOW A NO-OP INSTEAD OF
001800*                   REVERSING THE STOCK A SECOND TIME, TICKET
001900*                   IS-0162.
002000*    02/02/94  TJO  ITEM MASTER CONVERTED FROM INDEXED TO
002100*                   RELATIVE ORGANIZATION, RR NUMBER = ITEM ID,
002200*                   SAME CHANGE AS ORDP3000.
002300*    01/08/98  JTK  YEAR 2000 REVIEW -- NO DATE FIELDS IN THIS
002400*                   RECORD, NO CENTURY WINDOWING REQUIRED HERE.
002500*    04/14/03  MBC  NO LOGIC CHANGE -- REVIEWED AGAINST STOCK
002600*                   ALERT PROJECT, TICKET IS-0506.
002700*    08/11/03  MBC  900-TERMINATE-RUN NOW CHECKS FOR A FATAL I/O
002800*                   ERROR AND ROUTES TO 999-ABNORMAL-STOP WITH A
002900*                   NONZERO RETURN CODE INSTEAD OF CLOSING OUT
003000*                   LOOKING LIKE A CLEAN RUN, TICKET IS-0519.
003100*****************************************************************
003200       IDENTIFICATION DIVISION.
003300*-----------------------------------------------------------------
003400       PROGRAM-ID.    ORDC4000.
003500       AUTHOR.        L D WALSH.
003600       INSTALLATION.  MIDLAND WAREHOUSE SUPPLY CO. - DATA PROCESSING.
003700       DATE-WRITTEN.  MAY 1991.
003800       DATE-COMPILED.
003900       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
004000*-----------------------------------------------------------------
004100       ENVIRONMENT DIVISION.
004200*-----------------------------------------------------------------
004300       CONFIGURATION SECTION.
004400*
004500       SPECIAL-NAMES.
004600           C01 IS TOP-OF-FORM
004700           UPSI-0 IS WS-TRACE-SWITCH-ON
004800           CLASS UPPER-CASE-LETTERS IS "A" THRU "Z".
004900*
005000       INPUT-OUTPUT SECTION.
005100*
005200       FILE-CONTROL.
005300*
005400           SELECT OLDORD    ASSIGN TO "OLDORD"
005500                            ORGANIZATION IS LINE SEQUENTIAL.
005600*
005700           SELECT NEWORD    ASSIGN TO "NEWORD"
005800                            ORGANIZATION IS LINE SEQUENTIAL
005900                            FILE STATUS IS WS-NEWORD-STATUS.
006000*
006100           SELECT CANCTRAN  ASSIGN TO "CANCTRAN"
006200                            ORGANIZATION IS LINE SEQUENTIAL.
006300*
006400           SELECT OLDLINE   ASSIGN TO "OLDLINE"
006500                            ORGANIZATION IS LINE SEQUENTIAL.
006600*
006700           SELECT NEWLINE   ASSIGN TO "NEWLINE"
006800                            ORGANIZATION IS LINE SEQUENTIAL
006900                            FILE STATUS IS WS-NEWLINE-STATUS.
007000*
007100           SELECT ORDREJ    ASSIGN TO "ORDREJ"
007200                            ORGANIZATION IS LINE SEQUENTIAL
007300                            FILE STATUS IS WS-ORDREJ-STATUS.
007400*
007500           SELECT ITEMMST   ASSIGN TO "ITEMMST"
007600                            ORGANIZATION IS RELATIVE
007700                            ACCESS IS RANDOM
007800                            RELATIVE KEY IS WS-ITEM-RR-NUMBER
007900                            FILE STATUS IS WS-ITEMMST-STATUS.
008000*
008100       DATA DIVISION.
008200*-----------------------------------------------------------------
008300       FILE SECTION.
008400*
008500       FD  OLDORD.
008600*
008700       01  OLD-ORDER-AREA              PIC X(70).
008800*
008900       FD  NEWORD.
009000*
009100       01  NEW-ORDER-AREA              PIC X(70).
009200*
009300       FD  CANCTRAN.
009400*
009500       01  CANCEL-TRANSACTION-AREA     PIC X(40).
009600*
009700       FD  OLDLINE.
009800*
009900       01  OLD-LINE-AREA               PIC X(30).
010000*
010100       FD  NEWLINE.
010200*
010300       01  NEW-LINE-AREA               PIC X(30).
010400*
010500       FD  ORDREJ.
010600*
010700       01  ORDER-REJECT-AREA           PIC X(40).
010800*
010900       FD  ITEMMST.
011000*
011100       01  ITEM-MASTER-AREA            PIC X(150).
011200*
011300       WORKING-STORAGE SECTION.
011400*---  SET ON A FATAL I/O ERROR SO 900-TERMINATE-RUN ROUTES TO THE  -
011500*---  ABEND PARAGRAPH INSTEAD OF CLOSING OUT AS A NORMAL RUN.      -
011600       77  WS-FATAL-ERROR-SWITCH               PIC X  VALUE "N".
011700           88  WS-FATAL-ERROR-OCCURRED                VALUE "Y".
011800*
011900*-----------------------------------------------------------------
012000       01  WS-SWITCHES.
012100           05  WS-ALL-RECORDS-PROCESSED-SWITCH  PIC X  VALUE "N".
012200               88  WS-ALL-RECORDS-PROCESSED            VALUE "Y".
012300           05  WS-NEED-TRANSACTION-SWITCH       PIC X  VALUE "Y".
012400               88  WS-NEED-TRANSACTION                 VALUE "Y".
012500           05  WS-NEED-MASTER-SWITCH            PIC X  VALUE "Y".
012600               88  WS-NEED-MASTER                      VALUE "Y".
012700           05  WS-WRITE-MASTER-SWITCH           PIC X  VALUE "N".
012800               88  WS-WRITE-MASTER                     VALUE "Y".
012900           05  WS-OLDLINE-EOF-SWITCH            PIC X  VALUE "N".
013000               88  WS-OLDLINE-EOF                      VALUE "Y".
013100           05  WS-OLDLINE-PENDING-SWITCH        PIC X  VALUE "N".
013200               88  WS-OLDLINE-PENDING                  VALUE "Y".
013300           05  WS-REVERSE-LINES-SWITCH          PIC X  VALUE "N".
013400               88  WS-REVERSE-LINES-ON                 VALUE "Y".
013500           05  FILLER                           PIC X  VALUE SPACE.
013600*
013700       01  WS-FILE-STATUS-FIELDS.
013800           05  WS-NEWORD-STATUS        PIC X(02).
013900               88  WS-NEWORD-OK                VALUE "00".
014000           05  WS-NEWLINE-STATUS       PIC X(02).
014100               88  WS-NEWLINE-OK               VALUE "00".
014200           05  WS-ORDREJ-STATUS        PIC X(02).
014300               88  WS-ORDREJ-OK                VALUE "00".
014400           05  WS-ITEMMST-STATUS       PIC X(02).
014500               88  WS-ITEMMST-OK               VALUE "00".
014600           05  FILLER                  PIC X(01).
014700*
014800       01  WS-COUNTERS-AND-SUBSCRIPTS.
014900           05  WS-ORDERS-CANCELLED-COUNT  PIC S9(07)  COMP VALUE ZERO.
015000           05  WS-ORDERS-REJECTED-COUNT   PIC S9(07)  COMP VALUE ZERO.
015100           05  WS-ITEM-RR-NUMBER          PIC 9(09)   COMP VALUE ZERO.
015200           05  FILLER                     PIC X(01).
015300*
015400* ---  ORDER HEADER MASTER BUFFER, SHARED BY OLD-READ/NEW-WRITE  ---
015500       01  ORDER-HEADER-RECORD.
015600           COPY ORDHDR.
015700*
015800* ---  INCOMING CANCEL REQUEST TRANSACTION  ---
015900       01  WS-CANCEL-TRANSACTION-RECORD.
016000           05  CN-ORDER-NUMBER          PIC X(30).
016100           05  CN-CANCEL-REASON         PIC X(08).
016200           05  FILLER                   PIC X(02).
016300       01  WS-CANCEL-TRANSACTION-DUMP REDEFINES
016400                   WS-CANCEL-TRANSACTION-RECORD           PIC X(40).
016500*
016600* ---  ORDER LINE MASTER BUFFER, SHARED BY OLD-READ/NEW-WRITE  ---
016700       01  ORDER-LINE-RECORD.
016800           COPY ORDLINE.
016900       01  ORDER-LINE-DUMP REDEFINES ORDER-LINE-RECORD     PIC X(30).
017000*
017100* ---  ITEM MASTER WORKING COPY, READ/REWRITTEN RANDOM BY RR NO. ---
017200       01  ITEM-MASTER-RECORD.
017300           COPY ITEMMST.
017400       01  ITEM-MASTER-DUMP REDEFINES ITEM-MASTER-RECORD   PIC X(150).
017500*
017600       01  WS-ORDER-REJECT-RECORD.
017700           05  OR-ORDER-NUMBER          PIC X(26).
017800           05  OR-REJECT-REASON         PIC X(12).
017900           05  FILLER                   PIC X(02).
018000*
018100       PROCEDURE DIVISION.
018200*-----------------------------------------------------------------
018300       000-CANCEL-ORDERS.
018400*
018500           PERFORM 200-INITIALIZE-RUN THRU 200-EXIT.
018600           PERFORM 300-CANCEL-ORDER-RECORD
018700               UNTIL WS-ALL-RECORDS-PROCESSED.
018800           PERFORM 900-TERMINATE-RUN THRU 900-EXIT.
018900           STOP RUN.
019000*
019100       200-INITIALIZE-RUN.
019200*
019300           OPEN INPUT  OLDORD
019400                       CANCTRAN
019500                       OLDLINE
019600                I-O    ITEMMST
019700                OUTPUT NEWORD
019800                       NEWLINE
019900                       ORDREJ.
020000           IF WS-TRACE-SWITCH-ON
020100               DISPLAY "ORDC4000 - FILES OPEN, RUN STARTING"
020200           END-IF.
020300       200-EXIT.
020400           EXIT.
020500*
020600*-----------------------------------------------------------------
020700*    MAIN BALANCE-LINE MATCH -- SAME SHAPE AS ORDP3000.
020800*-----------------------------------------------------------------
020900       300-CANCEL-ORDER-RECORD.
021000*
021100           IF WS-NEED-TRANSACTION
021200               PERFORM 310-READ-CANCEL-TRANSACTION
021300               MOVE "N" TO WS-NEED-TRANSACTION-SWITCH
021400           END-IF.
021500           IF WS-NEED-MASTER
021600               PERFORM 320-READ-OLD-ORDER-HEADER
021700               MOVE "N" TO WS-NEED-MASTER-SWITCH
021800           END-IF.
021900           PERFORM 330-MATCH-ORDER-HEADER.
022000           IF WS-WRITE-MASTER
022100               PERFORM 340-WRITE-NEW-ORDER-HEADER
022200               MOVE "N" TO WS-WRITE-MASTER-SWITCH
022300           END-IF.
022400*
022500       310-READ-CANCEL-TRANSACTION.
022600*
022700           READ CANCTRAN INTO WS-CANCEL-TRANSACTION-RECORD
022800               AT END
022900                   MOVE HIGH-VALUES TO CN-ORDER-NUMBER.
023000*
023100       320-READ-OLD-ORDER-HEADER.
023200*
023300           READ OLDORD INTO ORDER-HEADER-RECORD
023400               AT END
023500                   MOVE HIGH-VALUES TO OH-ORDER-NUMBER.
023600*
023700       330-MATCH-ORDER-HEADER.
023800*
023900           EVALUATE TRUE
024000               WHEN OH-ORDER-NUMBER > CN-ORDER-NUMBER
024100                   PERFORM 350-SKIP-UNMATCHED-CANCEL-REQUEST
024200               WHEN OH-ORDER-NUMBER < CN-ORDER-NUMBER
024300                   PERFORM 360-CARRY-FORWARD-OLD-ORDER
024400               WHEN OTHER
024500                   PERFORM 370-PROCESS-ORDER-EQUAL
024600           END-EVALUATE.
024700*
024800       340-WRITE-NEW-ORDER-HEADER.
024900*
025000           WRITE NEW-ORDER-AREA FROM ORDER-HEADER-RECORD.
025100           IF NOT WS-NEWORD-OK
025200               DISPLAY "ORDC4000 - WRITE ERROR ON NEWORD, STATUS "
025300                   WS-NEWORD-STATUS
025400               MOVE "Y" TO WS-FATAL-ERROR-SWITCH
025500               GO TO 900-TERMINATE-RUN
025600           END-IF.
025700*
025800*-----------------------------------------------------------------
025900*    CANCEL REQUEST DOES NOT MATCH ANY ORDER ON THE MASTER --
026000*    NOTHING TO CANCEL, REJECT THE REQUEST AND MOVE ON.
026100*-----------------------------------------------------------------
026200       350-SKIP-UNMATCHED-CANCEL-REQUEST.
026300*
026400           IF CN-ORDER-NUMBER NOT = HIGH-VALUES
026500               MOVE "NOT-FOUND"  TO OR-REJECT-REASON
026600               MOVE CN-ORDER-NUMBER TO OR-ORDER-NUMBER
026700               PERFORM 480-WRITE-REJECTED-CANCEL
026800               ADD 1 TO WS-ORDERS-REJECTED-COUNT
026900           END-IF.
027000           MOVE "Y" TO WS-NEED-TRANSACTION-SWITCH.
027100*
027200*-----------------------------------------------------------------
027300*    OLD MASTER KEY NOT ON THE CANCEL FILE -- CARRY THE EXISTING
027400*    ORDER AND ITS LINES FORWARD UNCHANGED.
027500*-----------------------------------------------------------------
027600       360-CARRY-FORWARD-OLD-ORDER.
027700*
027800           MOVE "N" TO WS-REVERSE-LINES-SWITCH.
027900           IF OH-ORDER-NUMBER NOT = HIGH-VALUES
028000               PERFORM 390-CARRY-FORWARD-ORDER-LINES
028100               MOVE "Y" TO WS-WRITE-MASTER-SWITCH
028200           END-IF.
028300           MOVE "Y" TO WS-NEED-MASTER-SWITCH.
028400*
028500*-----------------------------------------------------------------
028600*    KEYS EQUAL -- EITHER END OF RUN, OR A GENUINE CANCEL REQUEST
028700*    AGAINST AN EXISTING ORDER.
028800*-----------------------------------------------------------------
028900       370-PROCESS-ORDER-EQUAL.
029000*
029100           IF OH-ORDER-NUMBER = HIGH-VALUES
029200               MOVE "Y" TO WS-ALL-RECORDS-PROCESSED-SWITCH
029300           ELSE
029400               MOVE "N" TO WS-REVERSE-LINES-SWITCH
029500               IF OH-STATUS-COMPLETED
029600                   MOVE "COMPLETED" TO OR-REJECT-REASON
029700                   MOVE OH-ORDER-NUMBER TO OR-ORDER-NUMBER
029800                   PERFORM 480-WRITE-REJECTED-CANCEL
029900                   ADD 1 TO WS-ORDERS-REJECTED-COUNT
030000               ELSE
030100                   IF OH-STATUS-CANCELLED
030200                       CONTINUE
030300                   ELSE
030400                       PERFORM 400-REVERSE-ORDER-LINES
030500                       MOVE "CANCELLED" TO OH-ORDER-STATUS
030600                       MOVE "Y" TO WS-REVERSE-LINES-SWITCH
030700                       ADD 1 TO WS-ORDERS-CANCELLED-COUNT
030800                   END-IF
030900               END-IF
031000               PERFORM 390-CARRY-FORWARD-ORDER-LINES
031100               MOVE "Y" TO WS-WRITE-MASTER-SWITCH
031200               MOVE "Y" TO WS-NEED-MASTER-SWITCH
031300               MOVE "Y" TO WS-NEED-TRANSACTION-SWITCH
031400           END-IF.
031500*
031600*-----------------------------------------------------------------
031700*    GROUP READ OF THE OLD ORDER-LINE-FILE, CARRIED FORWARD TO
031800*    NEWLINE UNCHANGED -- SAME LOOKAHEAD TECHNIQUE AS ORDP3000.
031900*-----------------------------------------------------------------
032000       390-CARRY-FORWARD-ORDER-LINES.
032100*
032200           IF NOT WS-OLDLINE-PENDING
032300               PERFORM 392-READ-OLD-LINE-RECORD
032400           END-IF.
032500           PERFORM 394-WRITE-MATCHING-OLD-LINE
032600               UNTIL OL-ORDER-ID NOT = OH-ORDER-ID OR WS-OLDLINE-EOF.
032700           IF OL-ORDER-ID NOT = OH-ORDER-ID
032800               MOVE "Y" TO WS-OLDLINE-PENDING-SWITCH
032900           END-IF.
033000*
033100       392-READ-OLD-LINE-RECORD.
033200*
033300           READ OLDLINE INTO ORDER-LINE-RECORD
033400               AT END
033500                   MOVE "Y" TO WS-OLDLINE-EOF-SWITCH
033600                   MOVE HIGH-VALUES TO OL-ORDER-ID.
033700*
033800       394-WRITE-MATCHING-OLD-LINE.
033900*
034000           IF WS-REVERSE-LINES-ON
034100               PERFORM 410-REVERSE-ONE-ORDER-LINE
034200           END-IF.
034300           WRITE NEW-LINE-AREA FROM ORDER-LINE-RECORD.
034400           IF NOT WS-NEWLINE-OK
034500               DISPLAY "ORDC4000 - WRITE ERROR ON NEWLINE, STATUS "
034600                   WS-NEWLINE-STATUS
034700               MOVE "Y" TO WS-FATAL-ERROR-SWITCH
034800               GO TO 900-TERMINATE-RUN
034900           END-IF.
035000           MOVE "N" TO WS-OLDLINE-PENDING-SWITCH.
035100           PERFORM 392-READ-OLD-LINE-RECORD.
035200*
035300       480-WRITE-REJECTED-CANCEL.
035400*
035500           WRITE ORDER-REJECT-AREA FROM WS-ORDER-REJECT-RECORD.
035600           IF NOT WS-ORDREJ-OK
035700               DISPLAY "ORDC4000 - WRITE ERROR ON ORDREJ, STATUS "
035800                   WS-ORDREJ-STATUS
035900           END-IF.
036000*
036100*-----------------------------------------------------------------
036200*    400-REVERSE-ORDER-LINES IS A HOOK PARAGRAPH -- THE ACTUAL
036300*    REVERSAL HAPPENS LINE BY LINE IN 410, DRIVEN OFF THE
036400*    WS-REVERSE-LINES-SWITCH SET BY 370 FOR THIS ORDER ONLY, SO
036500*    AN ORDER CANCELLED IN AN EARLIER RUN IS NEVER REVERSED A
036600*    SECOND TIME WHEN IT IS SIMPLY CARRIED FORWARD BY 360.
036700*-----------------------------------------------------------------
036800       400-REVERSE-ORDER-LINES.
036900*
037000           CONTINUE.
037100*
037200       410-REVERSE-ONE-ORDER-LINE.
037300*
037400           MOVE OL-ITEM-ID TO WS-ITEM-RR-NUMBER.
037500           READ ITEMMST INTO ITEM-MASTER-RECORD
037600               INVALID KEY
037700                   DISPLAY "ORDC4000 - ITEM NOT FOUND ON REVERSE, RR "
037800                       WS-ITEM-RR-NUMBER.
037900           IF OH-TYPE-PURCHASE
038000               SUBTRACT OL-QUANTITY FROM IM-CURRENT-STOCK
038100           ELSE
038200               ADD OL-QUANTITY TO IM-CURRENT-STOCK
038300           END-IF.
038400           REWRITE ITEM-MASTER-AREA FROM ITEM-MASTER-RECORD
038500               INVALID KEY
038600                   DISPLAY "ORDC4000 - REWRITE ERROR ON ITEM, RR "
038700                       WS-ITEM-RR-NUMBER.
038800*
038900       900-TERMINATE-RUN.
039000*
039100           DISPLAY "ORDC4000 - ORDERS CANCELLED "
039200               WS-ORDERS-CANCELLED-COUNT.
039300           DISPLAY "ORDC4000 - ORDERS REJECTED  "
039400               WS-ORDERS-REJECTED-COUNT.
039500           CLOSE OLDORD CANCTRAN OLDLINE
039600                 ITEMMST NEWORD NEWLINE ORDREJ.
039700           IF WS-FATAL-ERROR-OCCURRED
039800               GO TO 999-ABNORMAL-STOP
039900           END-IF.
040000       900-EXIT.
040100           EXIT.
040200*
040300*-----------------------------------------------------------------
040400*    REACHED ONLY WHEN 900-TERMINATE-RUN FOUND THE FATAL ERROR
040500*    SWITCH SET -- A NONZERO RETURN CODE SO THE JCL STEP CAN TEST
040600*    FOR IT AND HOLD THE NEXT STEP.
040700*-----------------------------------------------------------------
040800       999-ABNORMAL-STOP.
040900*
041000           DISPLAY "ORDC4000 - ABNORMAL TERMINATION, FATAL I/O ERROR".
041100           MOVE 16 TO RETURN-CODE.
041200           STOP RUN.
