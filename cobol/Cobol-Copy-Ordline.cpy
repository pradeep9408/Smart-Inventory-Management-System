000100*****************************************************************
000200*    COPYBOOK    - ORDLINE
000300*    DESCRIPTION - ORDER LINE (DETAIL) RECORD LAYOUT.
000400*                  ORDER-LINE-FILE IS LINE SEQUENTIAL, GROUPED AND
000500*                  READ IN OL-ORDER-ID SEQUENCE UNDER EACH HEADER.
000600*    MAINTENANCE -
000700*    02/11/98  RHP  ORIGINAL COPYBOOK FOR STOCK LEDGER PROJECT.
000800*****************************************************************
000900 01  ORDER-LINE-RECORD.
001000     05  OL-ORDER-ID                 PIC 9(09).
001100     05  OL-ITEM-ID                  PIC 9(09).
001200     05  OL-QUANTITY                 PIC S9(07).
001300     05  FILLER                      PIC X(05).
