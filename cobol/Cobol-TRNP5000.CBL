000100*****************************************************************
000200*    PROGRAM     - TRNP5000
000300*    DESCRIPTION - POSTS DIRECT STOCK MOVEMENT TRANSACTIONS
000400*                  (STOCK_IN, STOCK_OUT, ADJUSTMENT) ONE AT A TIME
000500*                  AGAINST THE ITEM MASTER.  REPLACES THE OLD CARD-
000600*                  IMAGE INVENTORY MAINTENANCE RUN -- SAME RANDOM-
000700*                  UPDATE TECHNIQUE, NEW TRANSACTION LAYOUT.
000800*    MAINTENANCE -
000900*    02/11/98  RHP  ORIGINAL PROGRAM.  STOCK LEDGER PROJECT --
001000*                   POSTS TRNTRAN AGAINST ITEMMST, BUILT FROM THE
001100*                   OLD INVENTORY MAINTENANCE SKELETON.
001200*    09/02/99  RHP  ADDED ADJUSTMENT TRANSACTION TYPE FOR PHYSICAL
001300*                   COUNT CORRECTIONS, TICKET IS-0231 -- SETS
001400*                   CURRENT STOCK DIRECTLY, NOT A DELTA.
001500*    01/11/00  JTK  YEAR 2000 REVIEW -- NO DATE FIELDS CARRIED ON
001600*                   THE TRANSACTION RECORD, NOTHING TO WINDOW HERE.
001700*    06/02/01  LDW  STOCK_OUT THAT WOULD DRIVE AN ITEM NEGATIVE IS
001800*                   NOW REJECTED RATHER THAN POSTED AND LEFT FOR
001900*                   SOMEBODY TO NOTICE LATER, TICKET IS-0349.
002000*    04/14/03  MBC  NO LOGIC CHANGE -- REVIEWED AGAINST THE STOCK
002100*                   ALERT PROJECT TO CONFIRM THE SAME "CURRENT
002200*                   STOCK" FIELD IS BEING MAINTAINED, TICKET IS-0506.
002300*    08/11/03  MBC  900-TERMINATE-RUN NOW CHECKS FOR A FATAL I/O
002400*                   ERROR AND ROUTES TO 999-ABNORMAL-STOP WITH A
002500*                   NONZERO RETURN CODE INSTEAD OF CLOSING OUT
002600*                   LOOKING LIKE A CLEAN RUN, TICKET IS-0519.
002700*****************************************************************
002800        IDENTIFICATION DIVISION.
002900*-----------------------------------------------------------------
003000        PROGRAM-ID.    TRNP5000.
003100        AUTHOR.        R H PRESCOTT.
003200        INSTALLATION.  MIDLAND WAREHOUSE SUPPLY CO. - DATA PROCESSING.
003300        DATE-WRITTEN.  FEBRUARY 1998.
003400        DATE-COMPILED.
003500        SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003600*-----------------------------------------------------------------
003700        ENVIRONMENT DIVISION.
003800*-----------------------------------------------------------------
003900        CONFIGURATION SECTION.
004000*
004100        SPECIAL-NAMES.
004200            C01 IS TOP-OF-FORM
004300            UPSI-0 IS WS-TRACE-SWITCH-ON
004400            CLASS UPPER-CASE-LETTERS IS "A" THRU "Z".
004500*
004600        INPUT-OUTPUT SECTION.
004700*
004800        FILE-CONTROL.
004900*
005000            SELECT TRNTRAN  ASSIGN TO "TRNTRAN"
005100                            ORGANIZATION IS LINE SEQUENTIAL.
005200*
005300            SELECT ITEMMST  ASSIGN TO "ITEMMST"
005400                            ORGANIZATION IS RELATIVE
005500                            ACCESS IS RANDOM
005600                            RELATIVE KEY IS WS-ITEM-RR-NUMBER
005700                            FILE STATUS IS WS-ITEMMST-STATUS.
005800*
005900            SELECT TRANSLOG ASSIGN TO "TRANSLOG"
006000                            ORGANIZATION IS LINE SEQUENTIAL
006100                            FILE STATUS IS WS-TRANSLOG-STATUS.
006200*
006300            SELECT TRNREJ   ASSIGN TO "TRNREJ"
006400                            ORGANIZATION IS LINE SEQUENTIAL
006500                            FILE STATUS IS WS-TRNREJ-STATUS.
006600*
006700        DATA DIVISION.
006800*-----------------------------------------------------------------
006900        FILE SECTION.
007000*
007100        FD  TRNTRAN.
007200*
007300        01  TRANSACTION-INPUT-AREA      PIC X(40).
007400*
007500        FD  ITEMMST.
007600*
007700        01  ITEM-MASTER-AREA            PIC X(150).
007800*
007900        FD  TRANSLOG.
008000*
008100        01  TRANSACTION-LOG-AREA        PIC X(40).
008200*
008300        FD  TRNREJ.
008400*
008500        01  TRANSACTION-REJECT-AREA     PIC X(55).
008600*
008700        WORKING-STORAGE SECTION.
008800*---  SET ON A FATAL I/O ERROR SO 900-TERMINATE-RUN ROUTES TO THE  -
008900*---  ABEND PARAGRAPH INSTEAD OF CLOSING OUT AS A NORMAL RUN.      -
009000        77  WS-FATAL-ERROR-SWITCH               PIC X  VALUE "N".
009100            88  WS-FATAL-ERROR-OCCURRED                VALUE "Y".
009200*
009300*-----------------------------------------------------------------
009400        01  WS-SWITCHES.
009500            05  WS-TRNTRAN-EOF-SWITCH            PIC X  VALUE "N".
009600                88  WS-TRNTRAN-EOF                      VALUE "Y".
009700            05  WS-ITEM-FOUND-SWITCH             PIC X  VALUE "Y".
009800                88  WS-ITEM-FOUND                       VALUE "Y".
009900            05  WS-TRANSACTION-VALID-SWITCH      PIC X  VALUE "Y".
010000                88  WS-TRANSACTION-VALID                VALUE "Y".
010100            05  FILLER                           PIC X  VALUE SPACE.
010200*
010300        01  WS-FILE-STATUS-FIELDS.
010400            05  WS-ITEMMST-STATUS       PIC X(02).
010500                88  WS-ITEMMST-OK               VALUE "00".
010600            05  WS-TRANSLOG-STATUS      PIC X(02).
010700                88  WS-TRANSLOG-OK              VALUE "00".
010800            05  WS-TRNREJ-STATUS        PIC X(02).
010900                88  WS-TRNREJ-OK                VALUE "00".
011000            05  FILLER                  PIC X(01).
011100*
011200        01  WS-COUNTERS-AND-SUBSCRIPTS.
011300            05  WS-TRANSACTIONS-POSTED-COUNT  PIC S9(07) COMP VALUE ZERO.
011400            05  WS-TRANSACTIONS-REJECT-COUNT  PIC S9(07) COMP VALUE ZERO.
011500            05  WS-ITEM-RR-NUMBER             PIC 9(09)  COMP VALUE ZERO.
011600            05  WS-PROJECTED-STOCK            PIC S9(09) COMP VALUE ZERO.
011700            05  FILLER                        PIC X(01).
011800*
011900* ---  INCOMING STOCK MOVEMENT TRANSACTION, SHARED BY READ/LOG  ---
012000        01  WS-STOCK-TRANSACTION-RECORD.
012100            COPY TRNMAST.
012200        01  WS-STOCK-TRANSACTION-DUMP
012300                REDEFINES WS-STOCK-TRANSACTION-RECORD.
012400            05  FILLER                   PIC X(40).
012500*
012600* ---  ITEM MASTER WORKING COPY, READ/REWRITTEN RANDOM BY RR NO. ---
012700        01  ITEM-MASTER-RECORD.
012800            COPY ITEMMST.
012900        01  ITEM-MASTER-DUMP REDEFINES ITEM-MASTER-RECORD.
013000            05  FILLER                   PIC X(150).
013100*
013200        01  WS-TRANSACTION-REJECT-RECORD.
013300            05  TR-TXN-ID                 PIC 9(09).
013400            05  TR-ITEM-ID                PIC 9(09).
013500            05  TR-REJECT-REASON          PIC X(12).
013600            05  FILLER                    PIC X(25).
013700        01  WS-TRANSACTION-REJECT-DUMP
013800                REDEFINES WS-TRANSACTION-REJECT-RECORD.
013900            05  FILLER                    PIC X(55).
014000*
014100        PROCEDURE DIVISION.
014200*-----------------------------------------------------------------
014300        000-POST-STOCK-TRANSACTIONS.
014400*
014500            PERFORM 200-INITIALIZE-RUN THRU 200-EXIT.
014600            PERFORM 300-POST-ONE-TRANSACTION
014700                UNTIL WS-TRNTRAN-EOF.
014800            PERFORM 900-TERMINATE-RUN THRU 900-EXIT.
014900            STOP RUN.
015000*
015100        200-INITIALIZE-RUN.
015200*
015300            OPEN INPUT  TRNTRAN
015400                 I-O    ITEMMST
015500                 EXTEND TRANSLOG
015600                 OUTPUT TRNREJ.
015700            IF WS-TRACE-SWITCH-ON
015800                DISPLAY "TRNP5000 - FILES OPEN, RUN STARTING"
015900            END-IF.
016000        200-EXIT.
016100            EXIT.
016200*
016300*-----------------------------------------------------------------
016400*    ONE TRANSACTION AT A TIME -- NO MATCHING OR MERGING REQUIRED,
016500*    ITEM MASTER IS UPDATED RANDOM BY ITEM ID.
016600*-----------------------------------------------------------------
016700        300-POST-ONE-TRANSACTION.
016800*
016900            PERFORM 310-READ-STOCK-TRANSACTION.
017000            IF NOT WS-TRNTRAN-EOF
017100                MOVE "Y" TO WS-TRANSACTION-VALID-SWITCH
017200                PERFORM 320-READ-ITEM-MASTER
017300                IF WS-ITEM-FOUND
017400                    PERFORM 400-APPLY-TRANSACTION
017500                ELSE
017600                    MOVE "N" TO WS-TRANSACTION-VALID-SWITCH
017700                    MOVE "ITEM-NOT-FOUND" TO TR-REJECT-REASON
017800                END-IF
017900                IF WS-TRANSACTION-VALID
018000                    PERFORM 420-REWRITE-ITEM-MASTER
018100                    PERFORM 440-WRITE-TRANSACTION-LOG
018200                ELSE
018300                    PERFORM 480-WRITE-REJECTED-TRANSACTION
018400                END-IF
018500            END-IF.
018600*
018700        310-READ-STOCK-TRANSACTION.
018800*
018900            READ TRNTRAN INTO WS-STOCK-TRANSACTION-RECORD
019000                AT END
019100                    MOVE "Y" TO WS-TRNTRAN-EOF-SWITCH.
019200*
019300        320-READ-ITEM-MASTER.
019400*
019500            MOVE TX-ITEM-ID TO WS-ITEM-RR-NUMBER.
019600            READ ITEMMST INTO ITEM-MASTER-RECORD
019700                INVALID KEY
019800                    MOVE "N" TO WS-ITEM-FOUND-SWITCH
019900                NOT INVALID KEY
020000                    MOVE "Y" TO WS-ITEM-FOUND-SWITCH
020100            END-READ.
020200*
020300*-----------------------------------------------------------------
020400*    TYPE-DEPENDENT STOCK MATH.  STOCK_OUT THAT WOULD DRIVE THE
020500*    ITEM NEGATIVE IS REJECTED WITH NO UPDATE WRITTEN, PER THE
020600*    06/02/01 CHANGE.  ADJUSTMENT IS AN ABSOLUTE SET, NOT A DELTA.
020700*-----------------------------------------------------------------
020800        400-APPLY-TRANSACTION.
020900*
021000            EVALUATE TRUE
021100                WHEN TX-STOCK-IN
021200                    COMPUTE WS-PROJECTED-STOCK =
021300                        IM-CURRENT-STOCK + TX-QUANTITY
021400                    MOVE WS-PROJECTED-STOCK TO IM-CURRENT-STOCK
021500                WHEN TX-STOCK-OUT
021600                    COMPUTE WS-PROJECTED-STOCK =
021700                        IM-CURRENT-STOCK - TX-QUANTITY
021800                    IF WS-PROJECTED-STOCK < ZERO
021900                        MOVE "N" TO WS-TRANSACTION-VALID-SWITCH
022000                        MOVE "INSUFF-STK" TO TR-REJECT-REASON
022100                    ELSE
022200                        MOVE WS-PROJECTED-STOCK TO IM-CURRENT-STOCK
022300                    END-IF
022400                WHEN TX-ADJUSTMENT
022500                    MOVE TX-QUANTITY TO IM-CURRENT-STOCK
022600            END-EVALUATE.
022700*
022800        420-REWRITE-ITEM-MASTER.
022900*
023000            REWRITE ITEM-MASTER-AREA FROM ITEM-MASTER-RECORD
023100                INVALID KEY
023200                    DISPLAY "TRNP5000 - REWRITE ERROR ON ITEM, RR "
023300                        WS-ITEM-RR-NUMBER.
023400*
023500        440-WRITE-TRANSACTION-LOG.
023600*
023700            WRITE TRANSACTION-LOG-AREA FROM WS-STOCK-TRANSACTION-RECORD.
023800            IF NOT WS-TRANSLOG-OK
023900                DISPLAY "TRNP5000 - WRITE ERROR ON TRANSLOG, STATUS "
024000                    WS-TRANSLOG-STATUS
024100                MOVE "Y" TO WS-FATAL-ERROR-SWITCH
024200                GO TO 900-TERMINATE-RUN
024300            END-IF.
024400            ADD 1 TO WS-TRANSACTIONS-POSTED-COUNT.
024500*
024600        480-WRITE-REJECTED-TRANSACTION.
024700*
024800            MOVE TX-TXN-ID  TO TR-TXN-ID.
024900            MOVE TX-ITEM-ID TO TR-ITEM-ID.
025000            WRITE TRANSACTION-REJECT-AREA
025100                FROM WS-TRANSACTION-REJECT-RECORD.
025200            IF NOT WS-TRNREJ-OK
025300                DISPLAY "TRNP5000 - WRITE ERROR ON TRNREJ, STATUS "
025400                    WS-TRNREJ-STATUS
025500                MOVE "Y" TO WS-FATAL-ERROR-SWITCH
025600                GO TO 900-TERMINATE-RUN
025700            END-IF.
025800            ADD 1 TO WS-TRANSACTIONS-REJECT-COUNT.
025900*
026000        900-TERMINATE-RUN.
026100*
026200            DISPLAY "TRNP5000 - TRANSACTIONS POSTED  "
026300                WS-TRANSACTIONS-POSTED-COUNT.
026400            DISPLAY "TRNP5000 - TRANSACTIONS REJECTED "
026500                WS-TRANSACTIONS-REJECT-COUNT.
026600            CLOSE TRNTRAN
026700                  ITEMMST
026800                  TRANSLOG
026900                  TRNREJ.
027000            IF WS-FATAL-ERROR-OCCURRED
027100                GO TO 999-ABNORMAL-STOP
027200            END-IF.
027300        900-EXIT.
027400            EXIT.
027500*
027600*-----------------------------------------------------------------
027700*    REACHED ONLY WHEN 900-TERMINATE-RUN FOUND THE FATAL ERROR
027800*    SWITCH SET -- A NONZERO RETURN CODE SO THE JCL STEP CAN TEST
027900*    FOR IT AND HOLD THE NEXT STEP.
028000*-----------------------------------------------------------------
028100        999-ABNORMAL-STOP.
028200*
028300            DISPLAY "TRNP5000 - ABNORMAL TERMINATION, FATAL I/O ERROR".
028400            MOVE 16 TO RETURN-CODE.
028500            STOP RUN.
