000100*****************************************************************
000200*    COPYBOOK    - ITEMMST
000300*    DESCRIPTION - ITEM MASTER RECORD LAYOUT (INVENTORY ITEM)
000400*                  RELATIVE FILE, RECORD NUMBER = IM-ITEM-ID.
000500*    MAINTENANCE -
000600*    02/11/98  RHP  ORIGINAL COPYBOOK FOR STOCK LEDGER PROJECT.
000700*    09/02/99  RHP  WIDENED IM-ITEM-NAME FROM 40 TO 60 FOR THE
000800*                   NEW CATALOG DESCRIPTIONS, TICKET IS-0231.
000900*    04/14/03  LDW  ADDED IM-ACTIVE-FLAG PER STOCK ALERT PROJECT,
001000*                   TICKET IS-0506.  ITEMS FLAGGED N ARE SKIPPED
001100*                   BY THE ALERT SCAN.
001200*****************************************************************
001300 01  ITEM-MASTER-RECORD.
001400     05  IM-ITEM-ID                  PIC 9(09).
001500     05  IM-ITEM-SKU                 PIC X(20).
001600     05  IM-DESCRIPTIVE-DATA.
001700         10  IM-ITEM-NAME            PIC X(60).
001800         10  IM-CATEGORY-ID          PIC 9(09).
001900     05  IM-PRICING-DATA.
002000         10  IM-COST-PRICE           PIC S9(09)V99.
002100         10  IM-SELLING-PRICE        PIC S9(09)V99.
002200     05  IM-INVENTORY-DATA.
002300         10  IM-CURRENT-STOCK        PIC S9(07).
002400         10  IM-MINIMUM-STOCK        PIC S9(07).
002500         10  IM-EXPIRY-DATE          PIC 9(08).
002600             88  IM-NO-EXPIRY-DATE       VALUE ZERO.
002700         10  IM-ACTIVE-FLAG          PIC X(01).
002800             88  IM-ITEM-ACTIVE          VALUE "Y".
002900             88  IM-ITEM-INACTIVE        VALUE "N".
003000     05  FILLER                      PIC X(07).
