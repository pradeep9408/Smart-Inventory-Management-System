000100*****************************************************************
000200*    PROGRAM     - DATE7000
000300*    DESCRIPTION - CALLED DATE ARITHMETIC SUBROUTINE.  GIVEN A
000400*                  CCYYMMDD DATE AND A NUMBER OF DAYS TO ADD,
000500*                  RETURNS THE RESULTING CCYYMMDD DATE.  IF THE
000600*                  CALLER PASSES ZEROS FOR THE INPUT DATE, TODAY'S
000700*                  DATE IS PULLED FROM THE SYSTEM CLOCK AND
000800*                  CENTURY-WINDOWED BEFORE THE DAYS ARE ADDED.
000900*                  SHARED BY ANY JOB THAT NEEDS A DATE ROLLED
001000*                  FORWARD WITHOUT DUPLICATING THE MONTH-LENGTH
001100*                  TABLE IN EVERY PROGRAM.
001200*    MAINTENANCE -
001300*    02/16/98  JTK  ORIGINAL SUBROUTINE, WRITTEN FOR THE YEAR 2000
001400*                   REMEDIATION PROJECT SO EVERY JOB THAT ROLLS A
001500*                   DATE FORWARD GOES THROUGH ONE CENTURY-WINDOWING
001600*                   RULE INSTEAD OF EACH PROGRAM GUESSING ITS OWN,
001700*                   TICKET IS-0279.
001800*    08/04/98  JTK  FEBRUARY LENGTH WAS NOT BEING RESET TO 28 AFTER
001900*                   A LEAP YEAR ROLLOVER -- 100-BUILD-MONTH-TABLE
002000*                   NOW REBUILDS THE WHOLE TABLE EVERY CALL INSTEAD
002100*                   OF PATCHING FEBRUARY IN PLACE, TICKET IS-0279
002200*                   (FOLLOW-UP).
002300*    04/14/03  MBC  ADDED FOR THE STOCK ALERT PROJECT -- ALRT6000
002400*                   CALLS THIS ROUTINE WITH ZERO INPUT DATE AND 30
002500*                   DAYS TO GET THE EXPIRY ALERT HORIZON, TICKET
002600*                   IS-0506.  NO CHANGE TO THE ARITHMETIC ITSELF.
002700*    08/11/03  MBC  NOW COUNTS CALLS PER RUN AND DISPLAYS THE
002800*                   COUNT UNDER THE TRACE SWITCH, TO HELP TRACK
002900*                   DOWN A SUSPECTED RUNAWAY CALL LOOP REPORTED
003000*                   AGAINST ALRT6000, TICKET IS-0519.
003100*****************************************************************
003200        IDENTIFICATION DIVISION.
003300*-----------------------------------------------------------------
003400        PROGRAM-ID.    DATE7000.
003500        AUTHOR.        J T KOWALCZYK.
003600        INSTALLATION.  MIDLAND WAREHOUSE SUPPLY CO. - DATA PROCESSING.
003700        DATE-WRITTEN.  FEBRUARY 1998.
003800        DATE-COMPILED.
003900        SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
004000*-----------------------------------------------------------------
004100        ENVIRONMENT DIVISION.
004200*-----------------------------------------------------------------
004300        CONFIGURATION SECTION.
004400*
004500        SPECIAL-NAMES.
004600            C01 IS TOP-OF-FORM
004700            UPSI-0 IS WS-TRACE-SWITCH-ON
004800            CLASS UPPER-CASE-LETTERS IS "A" THRU "Z".
004900*
005000        DATA DIVISION.
005100*-----------------------------------------------------------------
005200        WORKING-STORAGE SECTION.
005300*
005400* ---  COUNTS EVERY CALL THIS SUBROUTINE TAKES IN THE RUN, SHOWN  -
005500* ---  ONLY WHEN THE TRACE SWITCH IS ON SO PRODUCTION OUTPUT ISN'T-
005600* ---  CLUTTERED WITH IT.                                          -
005700        77  WS-CALL-COUNT               PIC S9(05) COMP VALUE ZERO.
005800*
005900        01  WS-SWITCHES.
006000            05  WS-LEAP-YEAR-SWITCH              PIC X  VALUE "N".
006100                88  WS-LEAP-YEAR                        VALUE "Y".
006200            05  FILLER                           PIC X  VALUE SPACE.
006300*
006400        01  WS-COUNTERS-AND-SUBSCRIPTS.
006500            05  WS-DAY-INDEX                PIC S9(05) COMP VALUE ZERO.
006600            05  WS-MONTH-INDEX               PIC S9(02) COMP VALUE ZERO.
006700            05  WS-YEAR-REMAINDER            PIC S9(05) COMP VALUE ZERO.
006800            05  FILLER                       PIC X(01).
006900*
007000* ---  SYSTEM CLOCK DATE, USED ONLY WHEN THE CALLER PASSES ZEROS  -
007100        01  WS-SYSTEM-DATE.
007200            05  WS-SYSTEM-YY                PIC 9(02).
007300            05  WS-SYSTEM-MM                PIC 9(02).
007400            05  WS-SYSTEM-DD                PIC 9(02).
007500        01  WS-SYSTEM-DATE-DUMP REDEFINES WS-SYSTEM-DATE.
007600            05  FILLER                      PIC X(06).
007700*
007800* ---  WORKING COPY OF THE DATE BEING ROLLED FORWARD  ---
007900        01  WS-WORK-DATE.
008000            05  WS-WORK-CC                  PIC 9(02).
008100            05  WS-WORK-YY                  PIC 9(02).
008200            05  WS-WORK-MM                  PIC 9(02).
008300            05  WS-WORK-DD                  PIC 9(02).
008400        01  WS-WORK-DATE-FULL-YEAR REDEFINES WS-WORK-DATE.
008500            05  WS-WORK-CCYY                 PIC 9(04).
008600            05  FILLER                       PIC X(04).
008700*
008800* ---  MONTH-LENGTH TABLE -- SAME REDEFINES-OVER-FILLER TECHNIQUE
008900* ---  THIS SHOP USES FOR ANY FIXED LOOKUP TABLE.  REBUILT EVERY
009000* ---  CALL SO FEBRUARY ALWAYS REFLECTS THE YEAR BEING ROLLED.
009100        01  WS-MONTH-LENGTH-AREA.
009200            05  FILLER                      PIC 9(02) VALUE 31.
009300            05  FILLER                      PIC 9(02) VALUE 28.
009400            05  FILLER                      PIC 9(02) VALUE 31.
009500            05  FILLER                      PIC 9(02) VALUE 30.
009600            05  FILLER                      PIC 9(02) VALUE 31.
009700            05  FILLER                      PIC 9(02) VALUE 30.
009800            05  FILLER                      PIC 9(02) VALUE 31.
009900            05  FILLER                      PIC 9(02) VALUE 31.
010000            05  FILLER                      PIC 9(02) VALUE 30.
010100            05  FILLER                      PIC 9(02) VALUE 31.
010200            05  FILLER                      PIC 9(02) VALUE 30.
010300            05  FILLER                      PIC 9(02) VALUE 31.
010400        01  WS-MONTH-LENGTH-TABLE REDEFINES WS-MONTH-LENGTH-AREA.
010500            05  WS-MONTH-LENGTH             PIC 9(02) OCCURS 12 TIMES.
010600*
010700        LINKAGE SECTION.
010800*-----------------------------------------------------------------
010900        01  DL-INPUT-DATE                   PIC 9(08).
011000        01  DL-DAYS-TO-ADD                   PIC S9(05) COMP.
011100        01  DL-OUTPUT-DATE                  PIC 9(08).
011200*
011300        PROCEDURE DIVISION USING DL-INPUT-DATE
011400                                 DL-DAYS-TO-ADD
011500                                 DL-OUTPUT-DATE.
011600*-----------------------------------------------------------------
011700        000-ADD-DAYS-TO-DATE.
011800*
011900            ADD 1 TO WS-CALL-COUNT.
012000            IF WS-TRACE-SWITCH-ON
012100                DISPLAY "DATE7000 - CALLED, INPUT " DL-INPUT-DATE
012200                    " DAYS " DL-DAYS-TO-ADD
012300                DISPLAY "DATE7000 - CALL NUMBER " WS-CALL-COUNT
012400                    " THIS RUN"
012500            END-IF.
012600            IF DL-INPUT-DATE = ZERO
012700                PERFORM 100-GET-SYSTEM-DATE
012800            ELSE
012900                MOVE DL-INPUT-DATE TO WS-WORK-DATE
013000            END-IF.
013100            PERFORM 200-BUILD-MONTH-TABLE.
013200            PERFORM 300-ADVANCE-ONE-DAY
013300                VARYING WS-DAY-INDEX FROM 1 BY 1
013400                UNTIL WS-DAY-INDEX > DL-DAYS-TO-ADD.
013500            MOVE WS-WORK-DATE TO DL-OUTPUT-DATE.
013600            EXIT PROGRAM.
013700*
013800*-----------------------------------------------------------------
013900*    CENTURY WINDOW FOR THE TWO-DIGIT SYSTEM CLOCK YEAR -- THIS
014000*    SHOP'S Y2K STANDARD, ALSO USED BY THE PAYROLL AND BILLING
014100*    JOBS.  YY OF 00-49 IS 20YY, YY OF 50-99 IS 19YY.
014200*-----------------------------------------------------------------
014300        100-GET-SYSTEM-DATE.
014400*
014500            ACCEPT WS-SYSTEM-DATE FROM DATE.
014600            MOVE WS-SYSTEM-MM TO WS-WORK-MM.
014700            MOVE WS-SYSTEM-DD TO WS-WORK-DD.
014800            IF WS-SYSTEM-YY < 50
014900                MOVE 20 TO WS-WORK-CC
015000            ELSE
015100                MOVE 19 TO WS-WORK-CC
015200            END-IF.
015300            MOVE WS-SYSTEM-YY TO WS-WORK-YY.
015400*
015500        200-BUILD-MONTH-TABLE.
015600*
015700            DIVIDE WS-WORK-CCYY BY 4 GIVING WS-YEAR-REMAINDER
015800                REMAINDER WS-YEAR-REMAINDER.
015900            IF WS-YEAR-REMAINDER = ZERO
016000                MOVE "Y" TO WS-LEAP-YEAR-SWITCH
016100            ELSE
016200                MOVE "N" TO WS-LEAP-YEAR-SWITCH
016300            END-IF.
016400            IF WS-LEAP-YEAR
016500                DIVIDE WS-WORK-CCYY BY 100 GIVING WS-YEAR-REMAINDER
016600                    REMAINDER WS-YEAR-REMAINDER
016700                IF WS-YEAR-REMAINDER = ZERO
016800                    DIVIDE WS-WORK-CCYY BY 400 GIVING WS-YEAR-REMAINDER
016900                        REMAINDER WS-YEAR-REMAINDER
017000                    IF WS-YEAR-REMAINDER NOT = ZERO
017100                        MOVE "N" TO WS-LEAP-YEAR-SWITCH
017200                    END-IF
017300                END-IF
017400            END-IF.
017500            IF WS-LEAP-YEAR
017600                MOVE 29 TO WS-MONTH-LENGTH (2)
017700            ELSE
017800                MOVE 28 TO WS-MONTH-LENGTH (2)
017900            END-IF.
018000*
018100*-----------------------------------------------------------------
018200*    ONE DAY AT A TIME IS PLENTY -- NOTHING IN THIS SHOP EVER
018300*    ROLLS A DATE FORWARD MORE THAN A FEW WEEKS, SO A JULIAN
018400*    CONVERSION WOULD JUST BE EXTRA CODE TO MAINTAIN.
018500*-----------------------------------------------------------------
018600        300-ADVANCE-ONE-DAY.
018700*
018800            MOVE WS-WORK-MM TO WS-MONTH-INDEX.
018900            IF WS-WORK-DD < WS-MONTH-LENGTH (WS-MONTH-INDEX)
019000                ADD 1 TO WS-WORK-DD
019100            ELSE
019200                MOVE 1 TO WS-WORK-DD
019300                IF WS-WORK-MM < 12
019400                    ADD 1 TO WS-WORK-MM
019500                ELSE
019600                    MOVE 1 TO WS-WORK-MM
019700                    IF WS-WORK-YY < 99
019800                        ADD 1 TO WS-WORK-YY
019900                    ELSE
020000                        MOVE ZERO TO WS-WORK-YY
020100                        ADD 1 TO WS-WORK-CC
020200                    END-IF
020300                    PERFORM 200-BUILD-MONTH-TABLE
020400                END-IF
020500            END-IF.
